000100******************************************************************
000200*    COPY       : CBSCIN01                                       *
000300*    DESCRIPCION : GAUGE DE SECTOR (HASTA 6 POR CORRIDA, 10 COMO *
000400*                : TOPE DE DISENO)                                *
000500*    ARCHIVO     : SECTORIN - MAXIMO 10 REGISTROS                *
000600*    LONGITUD    : 30                                             *
000700*------------------------------------------------------------------
000800*    FECHA       PROGR.  DESCRIPCION                              *
000900*    21/07/2009  EEDR    CREACION (TKT 241205 - COMPUERTA MERC.)  *
001000******************************************************************
001100 01  REG-CBSCIN01.
001200     05  CBSC-NOMBRE-SECTOR            PIC X(16).
001300     05  CBSC-CIERRE-SECTOR            PIC 9(06)V99.
001400     05  CBSC-PROMEDIO-MOVIL-20        PIC 9(06)V99.
001500******************************************************************
