000100******************************************************************
000200*    COPY       : CBNWIN01                                       *
000300*    DESCRIPCION : TITULAR DE NOTICIA POR ACCION (HASTA 5 POR    *
000400*                : ACCION EN UNA CORRIDA)                         *
000500*    ARCHIVO     : NEWSIN - AGRUPADO POR CODIGO DE ACCION        *
000600*    LONGITUD    : 106                                            *
000700*------------------------------------------------------------------
000800*    FECHA       PROGR.  DESCRIPCION                              *
000900*    06/05/2009  EEDR    CREACION (TKT 241180)                    *
001000******************************************************************
001100 01  REG-CBNWIN01.
001200     05  CBNW-CODIGO-ACCION            PIC X(06).
001300     05  CBNW-TITULO-NOTICIA           PIC X(80).
001400     05  CBNW-FUENTE-NOTICIA           PIC X(20).
001500******************************************************************
