000100******************************************************************
000200*    COPY       : CBSGOU01                                       *
000300*    DESCRIPCION : SENAL DE CIERRE-APUESTA DE SALIDA, UNA POR    *
000400*                : ACCION SOBREVIVIENTE AL FILTRO Y LA NOTA       *
000500*    ARCHIVO     : SIGNLOUT                                       *
000600*    LONGITUD    : 139                                            *
000700*------------------------------------------------------------------
000800*    FECHA       PROGR.  DESCRIPCION                              *
000900*    09/06/2009  EEDR    CREACION (TKT 241180)                    *
001000*    17/01/2013  EEDR    AGREGADO DESGLOSE DE 6 COMPONENTES DE    *
001100*                : NOTA PARA EL REPORTE DETALLE (TKT 255410)      *
001200*    25/09/2019  MRR     AGREGADO PORCENTAJE DE POSICION (TKT     *
001300*                : 318820)                                        *
001400******************************************************************
001500 01  REG-CBSGOU01.
001600     05  CBSG-CODIGO-ACCION            PIC X(06).
001700     05  CBSG-NOMBRE-ACCION            PIC X(20).
001800     05  CBSG-MERCADO                  PIC X(06).
001900     05  CBSG-NOTA                     PIC X(01).
002000         88  CBSG-NOTA-S                      VALUE "S".
002100         88  CBSG-NOTA-A                      VALUE "A".
002200         88  CBSG-NOTA-B                      VALUE "B".
002300     05  CBSG-NOTA-TOTAL               PIC 9(02).
002400     05  CBSG-DESGLOSE-NOTA.
002500         10  CBSG-NOTA-NOTICIAS        PIC 9(01).
002600         10  CBSG-NOTA-VOLUMEN         PIC 9(01).
002700         10  CBSG-NOTA-GRAFICO         PIC 9(01).
002800         10  CBSG-NOTA-VELA            PIC 9(01).
002900         10  CBSG-NOTA-CONSOLIDACION   PIC 9(01).
003000         10  CBSG-NOTA-OFERTA-DEMANDA  PIC 9(01).
003100     05  CBSG-PRECIO-ENTRADA           PIC 9(07).
003200     05  CBSG-PRECIO-STOP              PIC 9(07)V99.
003300     05  CBSG-PRECIO-OBJETIVO          PIC 9(07)V99.
003400     05  CBSG-VALOR-R                  PIC 9(09)V99.
003500     05  CBSG-CANTIDAD-ACCIONES        PIC 9(07).
003600     05  CBSG-VALOR-POSICION           PIC 9(12).
003700     05  CBSG-PORCENTAJE-POSICION      PIC 9(03)V99.
003800     05  CBSG-VARIACION-PCT            PIC S9(03)V99.
003900     05  CBSG-VALOR-NEGOCIADO          PIC 9(14).
004000     05  FILLER                        PIC X(07).
004100******************************************************************
