000100******************************************************************
000200* FECHA       : 03/11/2014                                       *
000300* PROGRAMADOR : ERICK EDUARDO DIVAS RAMIREZ (EEDR)                *
000400* APLICACION  : MESA DE PRODUCTOS BURSATILES                     *
000500* PROGRAMA    : CBSM1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALIFICADOR DE DINERO INTELIGENTE (SMART MONEY). *
000800*             : POR CADA ACCION DE STOCKDAY QUE NO VENGA DE UN   *
000900*             : VEHICULO EXCLUIDO Y TENGA AL MENOS 20 BARRAS DE  *
001000*             : HISTORIA, SUMA EL FLUJO NETO EXTRANJERO E        *
001100*             : INSTITUCIONAL A 5/20 DIAS, CALIFICA LA OFERTA Y  *
001200*             : DEMANDA DE 0 A 100, CLASIFICA LA ETAPA DE        *
001300*             : ACUMULACION Y DETECTA EL PATRON DE CONTRACCION   *
001400*             : DE VOLATILIDAD (VCP).  EMITE UN REPORTE CON EL   *
001500*             : TOP 10 POR NOTA DE OFERTA/DEMANDA.               *
001600* ARCHIVOS    : STOCKDAY=E, CHARTBAR=E, SUPPLYIN=E, SCREENOT=S,  *
001700*             : RPTFILE=S (EXTEND, TERCER PASO DEL JOB, DESPUES  *
001800*             : DE CBMG1B01 Y CBSG1B01)                          *
001900* ACCION (ES) : G=GENERAR CALIFICACION DE DINERO INTELIGENTE     *
002000* PROGRAMA(S) : DEBD1R00                                         *
002100* CANAL       : BATCH NOCTURNO                                   *
002200* INSTALADO   : 07/11/2014                                       *
002300* BPM/RATIONAL: 255480                                           *
002400* NOMBRE      : CALIFICADOR DE DINERO INTELIGENTE - MESA COREA   *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.     CBSM1B01.
002800 AUTHOR.         ERICK EDUARDO DIVAS RAMIREZ.
002900 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - MESA BURSATIL.
003000 DATE-WRITTEN.   03/11/2014.
003100 DATE-COMPILED.  03/11/2014.
003200 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003300******************************************************************
003400*                   B I T A C O R A   D E   C A M B I O S        *
003500*------------------------------------------------------------------
003600*    FECHA       PROGR.  TKT       DESCRIPCION                   *
003700*    03/11/2014  EEDR    255480    CREACION - NOTA DE OFERTA Y   *
003800*                                  DEMANDA Y ETAPA DE ACUMULACION*
003900*    19/02/2016  MRR     271190    AGREGADA DETECCION DE PATRON  *
004000*                                  DE CONTRACCION DE VOLATILIDAD *
004100*                                  (VCP) SOBRE LAS ULTIMAS 60    *
004200*                                  BARRAS                        *
004300*    02/10/2017  MRR     318820    EXCLUYE ACCIONES CON MENOS DE *
004400*                                  20 BARRAS DE HISTORIA         *
004500*    25/09/2019  MRR     318820    REPORTE LIMITADO AL TOP 10 Y  *
004600*                                  ETAPA COMO FILTRO DE SENAL    *
004650*    11/05/2020  MRR     326040    120/300 REESCRITOS CON GO TO  *
004660*                                  AL FIN DE ARCHIVO Y TRAMOS    *
004670*                                  310/320/330/340 UNIDOS CON    *
004680*                                  PERFORM ... THRU              *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STOCKDAY ASSIGN TO STOCKDAY
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-STOCKDAY.
005700     SELECT CHARTBAR ASSIGN TO CHARTBAR
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-CHARTBAR.
006000     SELECT SUPPLYIN ASSIGN TO SUPPLYIN
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-SUPPLYIN.
006300     SELECT SCREENOT ASSIGN TO SCREENOT
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-SCREENOT.
006600     SELECT RPTFILE  ASSIGN TO RPTFILE
006700            FILE STATUS  IS FS-RPTFILE.
006800     SELECT WORK-SORT ASSIGN TO SORTWK2.
006900 DATA DIVISION.
007000 FILE SECTION.
007100******************************************************************
007200*               DEFINICION DE ARCHIVOS DE ENTRADA                *
007300******************************************************************
007400 FD  STOCKDAY.
007500     COPY CBSDIN01.
007600 FD  CHARTBAR.
007700     COPY CBCBIN01.
007800 FD  SUPPLYIN.
007900     COPY CBSPIN01.
008000******************************************************************
008100*               DEFINICION DE ARCHIVOS DE SALIDA                 *
008200******************************************************************
008300 FD  SCREENOT.
008400     COPY CBSMOU01.
008500 FD  RPTFILE
008600     REPORT IS SCREEN-RPT.
008700******************************************************************
008800*               ARCHIVO DE TRABAJO PARA EL SORT                  *
008900******************************************************************
009000 SD  WORK-SORT.
009100 01  WKS-REG-ORDEN.
009200     05  SRT-NOTA-INVERTIDA        PIC 9(03).
009300     05  SRT-DATOS-PANTALLA.
009400         COPY CBSMOU01 REPLACING ==REG-CBSMOU01== BY
009500                                 ==SRT-DETALLE-PANTALLA==.
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
009900******************************************************************
010000 01  WKS-FS-STATUS.
010100     02  FS-STOCKDAY               PIC 9(02) VALUE ZEROES.
010200     02  FS-CHARTBAR               PIC 9(02) VALUE ZEROES.
010300     02  FS-SUPPLYIN               PIC 9(02) VALUE ZEROES.
010400     02  FS-SCREENOT               PIC 9(02) VALUE ZEROES.
010500     02  FS-RPTFILE                PIC 9(02) VALUE ZEROES.
010600     02  FSE-GENERICO.
010700         04  FSE-RETURN            PIC S9(04) COMP-5 VALUE 0.
010800         04  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE 0.
010900         04  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE 0.
011000     02  PROGRAMA                  PIC X(08) VALUE SPACES.
011100     02  ARCHIVO                   PIC X(08) VALUE SPACES.
011200     02  ACCION                    PIC X(10) VALUE SPACES.
011300     02  LLAVE                     PIC X(32) VALUE SPACES.
011400******************************************************************
011500*          TABLA DE VEHICULOS EXCLUIDOS DEL CALIFICADOR          *
011600******************************************************************
011700 01  WKS-TABLA-EXCLUIDOS.
011800     05  FILLER                    PIC X(10) VALUE "SPAC      ".
011900     05  FILLER                    PIC X(10) VALUE "ETF       ".
012000     05  FILLER                    PIC X(10) VALUE "ETN       ".
012100     05  FILLER                    PIC X(10) VALUE "REIT      ".
012200 01  WKS-TABLA-EXCLUIDOS-R REDEFINES WKS-TABLA-EXCLUIDOS.
012300     05  WKS-PALABRA-EXCLUIDA      PIC X(10) OCCURS 4 TIMES.
012400******************************************************************
012500*           TABLA EN MEMORIA DE BARRAS DIARIAS (MAX. 60)         *
012600******************************************************************
012700 01  WKS-CANT-BARRAS               PIC 9(02) COMP VALUE ZERO.
012800 01  WKS-TABLA-BARRAS.
012900     05  WKS-BARRA OCCURS 60 TIMES DEPENDING ON WKS-CANT-BARRAS.
013000         10  WKS-MAXIMA-BARRA      PIC 9(07).
013100         10  WKS-MINIMA-BARRA      PIC 9(07).
013200         10  WKS-CIERRE-BARRA      PIC 9(07).
013300******************************************************************
013400*           DATOS DE OFERTA/DEMANDA DE LA ACCION ACTUAL          *
013500******************************************************************
013600 01  WKS-DATOS-OFERTA.
013700     05  WKS-HAY-OFERTA-SW         PIC X(01) VALUE "N".
013800         88  WKS-HAY-OFERTA              VALUE "Y".
013900     05  WKS-EXTR-NETO-5D          PIC S9(10) VALUE ZERO.
014000     05  WKS-INST-NETO-5D          PIC S9(10) VALUE ZERO.
014100     05  WKS-EXTR-CONSECUT         PIC 9(03)  VALUE ZERO.
014200     05  WKS-INST-CONSECUT         PIC 9(03)  VALUE ZERO.
014300 01  WKS-TOPES-CONSECUT.
014400     05  WKS-TOPE-EXTR-CONSECUT    PIC 9(03) COMP VALUE ZERO.
014500     05  WKS-TOPE-INST-CONSECUT    PIC 9(03) COMP VALUE ZERO.
014600******************************************************************
014700*                 RESULTADOS DEL ANALISIS DE LA ACCION           *
014800******************************************************************
014900 01  WKS-NOTA-OFERTA-DEMANDA       PIC S9(04) VALUE ZERO.
015000 01  WKS-ETAPA-ACUMULACION         PIC X(16) VALUE SPACES.
015100 77  WKS-HAY-DOBLE-COMPRA-SW       PIC X(01) VALUE "N".
015200     88  WKS-HAY-DOBLE-COMPRA          VALUE "Y".
015300 77  WKS-HAY-VCP-SW                PIC X(01) VALUE "N".
015400     88  WKS-HAY-VCP                   VALUE "Y".
015500 01  WKS-RANGOS-VCP.
015600     05  WKS-RANGO-SEGMENTO-1      PIC S9(05)V99 VALUE ZERO.
015700     05  WKS-RANGO-SEGMENTO-2      PIC S9(05)V99 VALUE ZERO.
015800     05  WKS-RANGO-SEGMENTO-3      PIC S9(05)V99 VALUE ZERO.
015900*--> VISTA REDEFINIDA PARA IMPRIMIR LOS TRES RANGOS CONTIGUOS
016000 01  WKS-RANGOS-VCP-R REDEFINES WKS-RANGOS-VCP.
016100     05  WKS-RANGO-EDITADO OCCURS 3 TIMES PIC S9(05)V99.
016200 01  WKS-MAXIMO-SEGMENTO           PIC 9(07) VALUE ZERO.
016250 01  WKS-MINIMO-SEGMENTO           PIC 9(07) VALUE 9999999.
016270 01  WKS-RANGO-SEGMENTO-CALC       PIC S9(05)V99 VALUE ZERO.
016400******************************************************************
016500*              CONTADORES, INDICES Y SWITCHES GENERALES          *
016600******************************************************************
016700 01  WKS-CONTADORES-VARIOS.
016800     05  WKS-ACCIONES-ANALIZADAS   PIC 9(07) COMP VALUE ZERO.
016900     05  WKS-ACCIONES-EXCLUIDAS    PIC 9(07) COMP VALUE ZERO.
017000     05  WKS-SENALES-TOP           PIC 9(03) COMP VALUE ZERO.
017050 77  WKS-I                         PIC 9(02) COMP VALUE ZERO.
017060 77  WKS-IX-BARRA2                 PIC 9(02) COMP VALUE ZERO.
017100 01  WKS-INDICES-BUSQUEDA.
017300     05  WKS-J                     PIC 9(02) COMP VALUE ZERO.
017400     05  WKS-K                     PIC 9(02) COMP VALUE ZERO.
017600     05  WKS-INICIO-SEGMENTO       PIC 9(02) COMP VALUE ZERO.
017700     05  WKS-FIN-SEGMENTO          PIC 9(02) COMP VALUE ZERO.
017750 77  WKS-FIN-ORDEN                 PIC X(01) VALUE "N".
017760     88  FIN-ORDEN                       VALUE "Y".
017800 01  WKS-SWITCHES.
017900     05  WKS-FIN-STOCKDAY          PIC X(01) VALUE "N".
018000         88  FIN-STOCKDAY                VALUE "Y".
018100     05  WKS-FIN-CHARTBAR          PIC X(01) VALUE "N".
018200         88  FIN-CHARTBAR                VALUE "Y".
018300     05  WKS-FIN-SUPPLYIN          PIC X(01) VALUE "N".
018400         88  FIN-SUPPLYIN                VALUE "Y".
018700     05  WKS-ES-EXCLUIDA-SW        PIC X(01) VALUE "N".
018800         88  WKS-ES-EXCLUIDA             VALUE "Y".
018900 01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
018910*--> VISTA REDEFINIDA PARA IMPRIMIR LA FECHA DE CORRIDA EN EL
018920*    ENCABEZADO DEL REPORTE (ANIO/MES/DIA SEPARADOS)
018930 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
018940     05  WKS-FC-ANIO               PIC 9(04).
018950     05  WKS-FC-MES                PIC 9(02).
018960     05  WKS-FC-DIA                PIC 9(02).
019000******************************************************************
019100*                MAQUETACION REPORTE DE SALIDA                  *
019200******************************************************************
019300 REPORT SECTION.
019400 RD  SCREEN-RPT
019500     PAGE LIMIT IS 30 LINES
019600     HEADING 1
019700     FIRST DETAIL 6
019800     LAST DETAIL 24
019900     FOOTING 28.
020000 01  TYPE IS PH.
020100     02  LINE 1.
020200         03  COLUMN   1        PIC X(40) VALUE
020300             "SECCION 3 - CALIFICADOR DE DINERO INTEL.".
020400         03  COLUMN 101        PIC X(06) VALUE "PAGINA".
020500         03  COLUMN 108        PIC Z(04) SOURCE
020600                               PAGE-COUNTER IN SCREEN-RPT.
020700     02  LINE 3.
020800         03  COLUMN   1  PIC X(06) VALUE "CODIGO".
020900         03  COLUMN   9  PIC X(20) VALUE "NOMBRE".
021000         03  COLUMN  31  PIC X(07) VALUE "CIERRE".
021100         03  COLUMN  40  PIC X(14) VALUE "NETO EXTR 5D".
021200         03  COLUMN  56  PIC X(14) VALUE "NETO INST 5D".
021300         03  COLUMN  72  PIC X(05) VALUE "CE/CI".
021400         03  COLUMN  79  PIC X(05) VALUE "NOTA".
021500         03  COLUMN  86  PIC X(16) VALUE "ETAPA".
021600         03  COLUMN 104  PIC X(03) VALUE "DC".
021700         03  COLUMN 109  PIC X(03) VALUE "VCP".
021800     02  LINE 4.
021900         03  COLUMN   1 PIC X(112) VALUE ALL "-".
022000 01  PANTALLA-DETALLE TYPE IS DETAIL.
022100     02  LINE IS PLUS 1.
022200         03  COLUMN   1  PIC X(06) SOURCE SRT-CODIGO-ACCION IN
022300                                          SRT-DETALLE-PANTALLA.
022400         03  COLUMN   9  PIC X(20) SOURCE SRT-NOMBRE-ACCION IN
022500                                          SRT-DETALLE-PANTALLA.
022600         03  COLUMN  31  PIC Z(06)9 SOURCE SRT-PRECIO-CIERRE IN
022700                                          SRT-DETALLE-PANTALLA.
022800         03  COLUMN  40  PIC -(09)9 SOURCE
022900                               SRT-EXTRANJERO-NETO-5D IN
023000                               SRT-DETALLE-PANTALLA.
023100         03  COLUMN  56  PIC -(09)9 SOURCE
023200                               SRT-INSTITUC-NETO-5D IN
023300                               SRT-DETALLE-PANTALLA.
023400         03  COLUMN  72  PIC ZZ9 SOURCE
023500                               SRT-EXTRANJERO-CONSECUT IN
023600                               SRT-DETALLE-PANTALLA.
023700         03  COLUMN  76  PIC X(01) VALUE "/".
023800         03  COLUMN  77  PIC ZZ9 SOURCE
023900                               SRT-INSTITUC-CONSECUT IN
024000                               SRT-DETALLE-PANTALLA.
024100         03  COLUMN  81  PIC ZZ9.9 SOURCE
024200                               SRT-NOTA-OFERTA-DEMANDA IN
024300                               SRT-DETALLE-PANTALLA.
024400         03  COLUMN  86  PIC X(16) SOURCE SRT-ETAPA IN
024500                                          SRT-DETALLE-PANTALLA.
024600         03  COLUMN 104  PIC X(01) SOURCE SRT-DOBLE-COMPRA IN
024700                                          SRT-DETALLE-PANTALLA.
024800         03  COLUMN 109  PIC X(01) SOURCE SRT-VCP IN
024900                                          SRT-DETALLE-PANTALLA.
025000 01  TYPE IS RF.
025100     02  LINE IS PLUS 2.
025200         03  COLUMN   1        PIC X(40) VALUE
025300             "TOTALES DE LA CORRIDA - CBSM1B01".
025400     02  LINE IS PLUS 1.
025500         03  COLUMN   1        PIC X(26) VALUE
025600             "ACCIONES ANALIZADAS .... :".
025700         03  COLUMN  28        PIC ZZZ,ZZ9 SOURCE
025800                                   WKS-ACCIONES-ANALIZADAS.
025900     02  LINE IS PLUS 1.
026000         03  COLUMN   1        PIC X(26) VALUE
026100             "ACCIONES EXCLUIDAS ..... :".
026200         03  COLUMN  28        PIC ZZZ,ZZ9 SOURCE
026300                                   WKS-ACCIONES-EXCLUIDAS.
026400     02  LINE IS PLUS 1.
026500         03  COLUMN   1        PIC X(26) VALUE
026600             "SENALES EN EL TOP 10 ... :".
026700         03  COLUMN  28        PIC ZZ9 SOURCE WKS-SENALES-TOP.
026800******************************************************************
026900 PROCEDURE DIVISION.
027000******************************************************************
027100*               S E C C I O N    P R I N C I P A L               *
027200******************************************************************
027300 000-PROCESO-PRINCIPAL SECTION.
027400     PERFORM 050-INICIALIZAR
027500     SORT WORK-SORT
027600        ASCENDING KEY SRT-NOTA-INVERTIDA OF WKS-REG-ORDEN
027700           INPUT  PROCEDURE IS 100-PROCESAR-ACCIONES
027800           OUTPUT PROCEDURE IS 700-EMITIR-REPORTE
027900     PERFORM 900-CERRAR-ARCHIVOS
028000     STOP RUN.
028100 000-PROCESO-PRINCIPAL-E. EXIT.
028200
028300 050-INICIALIZAR SECTION.
028400     MOVE "CBSM1B01" TO PROGRAMA
028500     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
028600     OPEN EXTEND RPTFILE
028700     IF FS-RPTFILE NOT = 0
028800        MOVE "OPEN"    TO ACCION
028900        MOVE "RPTFILE" TO ARCHIVO
029000        MOVE SPACES    TO LLAVE
029100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029200                              FS-RPTFILE, FSE-GENERICO
029300        DISPLAY ">>> ERROR AL ABRIR RPTFILE <<<" UPON CONSOLE
029400        MOVE 91 TO RETURN-CODE
029500        STOP RUN
029600     END-IF.
029700 050-INICIALIZAR-E. EXIT.
029800
029900******************************************************************
030000*   PROCEDIMIENTO DE ENTRADA DEL SORT.  NOTA: SE ORDENA DE       *
030100*   FORMA ASCENDENTE POR LA NOTA INVERTIDA (100 - NOTA) PARA     *
030200*   OBTENER EL EFECTO DE ORDEN DESCENDENTE POR NOTA REAL, YA     *
030300*   QUE ESTE COMPILADOR DE LA CASA SOLO ADMITE UNA LLAVE EN      *
030400*   ALGUNAS VERSIONES DEL SORT INTERNO.                          *
030500******************************************************************
030600 100-PROCESAR-ACCIONES SECTION.
030700     PERFORM 110-ABRIR-ARCHIVOS-ACCIONES
030800     PERFORM 120-LEER-UNA-ACCION UNTIL FIN-STOCKDAY
030900     PERFORM 190-CERRAR-ARCHIVOS-ACCIONES.
031000 100-PROCESAR-ACCIONES-E. EXIT.
031100
031200 110-ABRIR-ARCHIVOS-ACCIONES SECTION.
031300     OPEN INPUT  STOCKDAY CHARTBAR SUPPLYIN
031400     OPEN OUTPUT SCREENOT
031500     IF FS-STOCKDAY NOT = 0 OR FS-CHARTBAR NOT = 0 OR
031600        FS-SUPPLYIN NOT = 0
031700        MOVE "OPEN"     TO ACCION
031800        MOVE "STOCKDAY" TO ARCHIVO
031900        MOVE SPACES     TO LLAVE
032000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032100                              FS-STOCKDAY, FSE-GENERICO
032200        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE ENTRADA <<<"
032300                UPON CONSOLE
032400        MOVE 91 TO RETURN-CODE
032500        STOP RUN
032600     END-IF
032700     READ CHARTBAR AT END MOVE "Y" TO WKS-FIN-CHARTBAR END-READ
032800     READ SUPPLYIN AT END MOVE "Y" TO WKS-FIN-SUPPLYIN END-READ.
032900 110-ABRIR-ARCHIVOS-ACCIONES-E. EXIT.
033000
033100 120-LEER-UNA-ACCION SECTION.
033150*--> LECTURA CON BIFURCACION AL FIN DE ARCHIVO (GO TO), AL ESTILO
033160*--> DE LAS RUTINAS DE LECTURA MAS ANTIGUAS DE LA MESA.
033200     READ STOCKDAY
033300        AT END GO TO 120-FIN-STOCKDAY
033400     END-READ
033500     ADD 1 TO WKS-ACCIONES-ANALIZADAS
033600     PERFORM 200-CARGAR-DATOS-ACCION
033700     PERFORM 130-EXCLUIR-ACCION
033800     IF WKS-ES-EXCLUIDA
033850        ADD 1 TO WKS-ACCIONES-EXCLUIDAS
033900     ELSE
034000        PERFORM 300-CALIFICAR-OFERTA-DEMANDA
034050           THRU 300-CALIFICAR-OFERTA-DEMANDA-E
034100        PERFORM 400-CLASIFICAR-ETAPA
034200        PERFORM 500-DETECTAR-VCP
034300        PERFORM 600-ESCRIBIR-PANTALLA
034400     END-IF
034500     GO TO 120-LEER-UNA-ACCION-E.
034600 120-FIN-STOCKDAY.
034650     MOVE "Y" TO WKS-FIN-STOCKDAY.
034800 120-LEER-UNA-ACCION-E. EXIT.
034900
035000******************************************************************
035100*   EXCLUSION: VEHICULOS SPAC/ETF/ETN/REIT O MENOS DE 20 BARRAS  *
035200******************************************************************
035300 130-EXCLUIR-ACCION SECTION.
035400     MOVE "N" TO WKS-ES-EXCLUIDA-SW
035500     IF WKS-CANT-BARRAS < 20
035600        MOVE "Y" TO WKS-ES-EXCLUIDA-SW
035700     END-IF
035800     IF NOT WKS-ES-EXCLUIDA
035900        MOVE 1 TO WKS-J
036000        PERFORM 131-COMPARAR-PALABRA
036100           UNTIL WKS-J > 4 OR WKS-ES-EXCLUIDA
036200     END-IF.
036300 130-EXCLUIR-ACCION-E. EXIT.
036400
036500 131-COMPARAR-PALABRA SECTION.
036600     MOVE 1 TO WKS-K
036700     PERFORM 132-COMPARAR-EN-POSICION
036800        UNTIL WKS-K > 11 OR WKS-ES-EXCLUIDA
036900     ADD 1 TO WKS-J.
037000 131-COMPARAR-PALABRA-E. EXIT.
037100
037200 132-COMPARAR-EN-POSICION SECTION.
037300     IF CBSD-NOMBRE-ACCION(WKS-K:10) = WKS-PALABRA-EXCLUIDA(WKS-J)
037400        MOVE "Y" TO WKS-ES-EXCLUIDA-SW
037500     END-IF
037600     ADD 1 TO WKS-K.
037700 132-COMPARAR-EN-POSICION-E. EXIT.
037800
037900******************************************************************
038000*   CARGA LAS BARRAS Y LA OFERTA/DEMANDA DE LA ACCION LEIDA      *
038100*   (EMPAREJAMIENTO SECUENCIAL POR CODIGO, IGUAL QUE CBSG1B01).  *
038200******************************************************************
038300 200-CARGAR-DATOS-ACCION SECTION.
038400     PERFORM 210-CARGAR-BARRAS-ACCION
038500     PERFORM 220-CARGAR-OFERTA-ACCION.
038600 200-CARGAR-DATOS-ACCION-E. EXIT.
038700
038800 210-CARGAR-BARRAS-ACCION SECTION.
038900     MOVE 0 TO WKS-CANT-BARRAS
039000     PERFORM 211-AVANZAR-UNA-BARRA
039100        UNTIL FIN-CHARTBAR
039200           OR CBCB-CODIGO-ACCION NOT < CBSD-CODIGO-ACCION
039300     PERFORM 212-TOMAR-UNA-BARRA
039400        UNTIL FIN-CHARTBAR
039500           OR CBCB-CODIGO-ACCION NOT = CBSD-CODIGO-ACCION
039600           OR WKS-CANT-BARRAS = 60.
039700 210-CARGAR-BARRAS-ACCION-E. EXIT.
039800
039900 211-AVANZAR-UNA-BARRA SECTION.
040000     READ CHARTBAR AT END MOVE "Y" TO WKS-FIN-CHARTBAR END-READ.
040100 211-AVANZAR-UNA-BARRA-E. EXIT.
040200
040300 212-TOMAR-UNA-BARRA SECTION.
040400     ADD 1 TO WKS-CANT-BARRAS
040500     MOVE CBCB-MAXIMA  TO WKS-MAXIMA-BARRA(WKS-CANT-BARRAS)
040600     MOVE CBCB-MINIMA  TO WKS-MINIMA-BARRA(WKS-CANT-BARRAS)
040700     MOVE CBCB-CIERRE  TO WKS-CIERRE-BARRA(WKS-CANT-BARRAS)
040800     PERFORM 211-AVANZAR-UNA-BARRA.
040900 212-TOMAR-UNA-BARRA-E. EXIT.
041000
041100 220-CARGAR-OFERTA-ACCION SECTION.
041200     MOVE "N" TO WKS-HAY-OFERTA-SW
041300     MOVE 0 TO WKS-EXTR-NETO-5D WKS-INST-NETO-5D
041400     MOVE 0 TO WKS-EXTR-CONSECUT WKS-INST-CONSECUT
041500     PERFORM 221-AVANZAR-UNA-OFERTA
041600        UNTIL FIN-SUPPLYIN
041700           OR CBSU-CODIGO-ACCION NOT < CBSD-CODIGO-ACCION
041800     IF NOT FIN-SUPPLYIN AND
041900        CBSU-CODIGO-ACCION = CBSD-CODIGO-ACCION
042000        MOVE "Y" TO WKS-HAY-OFERTA-SW
042100        MOVE CBSU-EXTRANJERO-NETO-5D TO WKS-EXTR-NETO-5D
042200        MOVE CBSU-INSTITUC-NETO-5D   TO WKS-INST-NETO-5D
042300        MOVE CBSU-EXTRANJERO-CONSECUT TO WKS-EXTR-CONSECUT
042400        MOVE CBSU-INSTITUC-CONSECUT   TO WKS-INST-CONSECUT
042500        PERFORM 221-AVANZAR-UNA-OFERTA
042600     END-IF.
042700 220-CARGAR-OFERTA-ACCION-E. EXIT.
042800
042900 221-AVANZAR-UNA-OFERTA SECTION.
043000     READ SUPPLYIN AT END MOVE "Y" TO WKS-FIN-SUPPLYIN END-READ.
043100 221-AVANZAR-UNA-OFERTA-E. EXIT.
043200
043300******************************************************************
043400*             NOTA DE OFERTA/DEMANDA (0 A 100 PUNTOS)            *
043500******************************************************************
043600 300-CALIFICAR-OFERTA-DEMANDA SECTION.
043610*--> PARRAFO PARTIDO EN TRAMOS 310/320/330/340, EJECUTADOS COMO
043620*--> UN SOLO RANGO (PERFORM ... THRU) DESDE 120-LEER-UNA-ACCION.
043700     MOVE 50 TO WKS-NOTA-OFERTA-DEMANDA
043800     MOVE "N" TO WKS-HAY-DOBLE-COMPRA-SW.
043850 310-CALIFICAR-FLUJO-NETO.
043900     IF WKS-HAY-OFERTA
044000        EVALUATE TRUE
044100           WHEN WKS-EXTR-NETO-5D > 5000000
044200              ADD 15 TO WKS-NOTA-OFERTA-DEMANDA
044300           WHEN WKS-EXTR-NETO-5D > 2000000
044400              ADD 10 TO WKS-NOTA-OFERTA-DEMANDA
044500           WHEN WKS-EXTR-NETO-5D > 0
044600              ADD 5 TO WKS-NOTA-OFERTA-DEMANDA
044700           WHEN WKS-EXTR-NETO-5D < -5000000
044800              SUBTRACT 15 FROM WKS-NOTA-OFERTA-DEMANDA
044900           WHEN WKS-EXTR-NETO-5D < -2000000
045000              SUBTRACT 10 FROM WKS-NOTA-OFERTA-DEMANDA
045100        END-EVALUATE
045200        EVALUATE TRUE
045300           WHEN WKS-INST-NETO-5D > 3000000
045400              ADD 10 TO WKS-NOTA-OFERTA-DEMANDA
045500           WHEN WKS-INST-NETO-5D > 1000000
045600              ADD 5 TO WKS-NOTA-OFERTA-DEMANDA
045700           WHEN WKS-INST-NETO-5D < -3000000
045800              SUBTRACT 10 FROM WKS-NOTA-OFERTA-DEMANDA
045900        END-EVALUATE
045950     END-IF.
046000 320-CALIFICAR-DIAS-CONSECUTIVOS.
046010     IF WKS-HAY-OFERTA
046100        IF WKS-EXTR-CONSECUT > 5
046200           MOVE 5 TO WKS-TOPE-EXTR-CONSECUT
046300        ELSE
046400           MOVE WKS-EXTR-CONSECUT TO WKS-TOPE-EXTR-CONSECUT
046500        END-IF
046600        IF WKS-INST-CONSECUT > 5
046700           MOVE 5 TO WKS-TOPE-INST-CONSECUT
046800        ELSE
046900           MOVE WKS-INST-CONSECUT TO WKS-TOPE-INST-CONSECUT
047000        END-IF
047010        COMPUTE WKS-NOTA-OFERTA-DEMANDA = WKS-NOTA-OFERTA-DEMANDA
047100           + (WKS-TOPE-EXTR-CONSECUT * 2)
047200           + (WKS-TOPE-INST-CONSECUT * 1)
047210     END-IF.
047300 330-EVALUAR-DOBLE-COMPRA.
047310     IF WKS-HAY-OFERTA AND
047320        WKS-EXTR-NETO-5D > 0 AND WKS-INST-NETO-5D > 0
047400        ADD 10 TO WKS-NOTA-OFERTA-DEMANDA
047500        MOVE "Y" TO WKS-HAY-DOBLE-COMPRA-SW
047600     END-IF.
047650 340-TOPAR-NOTA.
047800     IF WKS-NOTA-OFERTA-DEMANDA < 0
047900        MOVE 0 TO WKS-NOTA-OFERTA-DEMANDA
048000     END-IF
048100     IF WKS-NOTA-OFERTA-DEMANDA > 100
048200        MOVE 100 TO WKS-NOTA-OFERTA-DEMANDA
048300     END-IF.
048400 300-CALIFICAR-OFERTA-DEMANDA-E. EXIT.
048500
048600******************************************************************
048700*                  ETAPA DE ACUMULACION / DISTRIBUCION           *
048800******************************************************************
048900 400-CLASIFICAR-ETAPA SECTION.
049000     EVALUATE TRUE
049100        WHEN WKS-EXTR-NETO-5D > 5000000 AND WKS-INST-NETO-5D > 0
049200           MOVE "ACUM. FUERTE"   TO WKS-ETAPA-ACUMULACION
049300        WHEN WKS-EXTR-NETO-5D > 2000000
049400           MOVE "ACUMULACION"    TO WKS-ETAPA-ACUMULACION
049500        WHEN WKS-EXTR-NETO-5D > 0
049600           MOVE "ACUM. DEBIL"    TO WKS-ETAPA-ACUMULACION
049700        WHEN WKS-EXTR-NETO-5D < -5000000
049800           MOVE "DISTR. FUERTE"  TO WKS-ETAPA-ACUMULACION
049900        WHEN WKS-EXTR-NETO-5D < -2000000
050000           MOVE "DISTRIBUCION"   TO WKS-ETAPA-ACUMULACION
050100        WHEN WKS-EXTR-NETO-5D < 0
050200           MOVE "DISTR. DEBIL"   TO WKS-ETAPA-ACUMULACION
050300        WHEN OTHER
050400           MOVE "NEUTRAL"        TO WKS-ETAPA-ACUMULACION
050500     END-EVALUATE.
050600 400-CLASIFICAR-ETAPA-E. EXIT.
050700
050800******************************************************************
050900*   PATRON DE CONTRACCION DE VOLATILIDAD (VCP): REQUIERE 60      *
051000*   BARRAS, DIVIDIDAS EN TRES TRAMOS DE 20 (EL MAS ANTIGUO       *
051100*   PRIMERO); HAY VCP SI EL RANGO BAJA EN CADA TRAMO SUCESIVO.   *
051200******************************************************************
051300 500-DETECTAR-VCP SECTION.
051400     MOVE "N" TO WKS-HAY-VCP-SW
051500     IF WKS-CANT-BARRAS >= 60
051600        MOVE  1 TO WKS-INICIO-SEGMENTO
051700        MOVE 20 TO WKS-FIN-SEGMENTO
051800        PERFORM 510-CALCULAR-RANGO-SEGMENTO
051900        MOVE WKS-RANGO-SEGMENTO-CALC TO WKS-RANGO-SEGMENTO-1
052000        MOVE 21 TO WKS-INICIO-SEGMENTO
052100        MOVE 40 TO WKS-FIN-SEGMENTO
052200        PERFORM 510-CALCULAR-RANGO-SEGMENTO
052300        MOVE WKS-RANGO-SEGMENTO-CALC TO WKS-RANGO-SEGMENTO-2
052400        MOVE 41 TO WKS-INICIO-SEGMENTO
052500        MOVE 60 TO WKS-FIN-SEGMENTO
052600        PERFORM 510-CALCULAR-RANGO-SEGMENTO
052700        MOVE WKS-RANGO-SEGMENTO-CALC TO WKS-RANGO-SEGMENTO-3
052800        IF WKS-RANGO-SEGMENTO-1 > WKS-RANGO-SEGMENTO-2 AND
052900           WKS-RANGO-SEGMENTO-2 > WKS-RANGO-SEGMENTO-3
053000           MOVE "Y" TO WKS-HAY-VCP-SW
053100        END-IF
053200     END-IF.
053300 500-DETECTAR-VCP-E. EXIT.
053400
053500 510-CALCULAR-RANGO-SEGMENTO SECTION.
053600     MOVE 0       TO WKS-MAXIMO-SEGMENTO
053700     MOVE 9999999 TO WKS-MINIMO-SEGMENTO
053800     MOVE WKS-INICIO-SEGMENTO TO WKS-IX-BARRA2
053900     PERFORM 511-ACUMULAR-RANGO-SEGMENTO
054000        UNTIL WKS-IX-BARRA2 > WKS-FIN-SEGMENTO
054100     IF WKS-MINIMO-SEGMENTO NOT = 0
054200        COMPUTE WKS-RANGO-SEGMENTO-CALC ROUNDED =
054300           (WKS-MAXIMO-SEGMENTO - WKS-MINIMO-SEGMENTO)
054400            / WKS-MINIMO-SEGMENTO * 100
054500     ELSE
054600        MOVE 0 TO WKS-RANGO-SEGMENTO-CALC
054700     END-IF.
054800 510-CALCULAR-RANGO-SEGMENTO-E. EXIT.
054900
055000 511-ACUMULAR-RANGO-SEGMENTO SECTION.
055100     IF WKS-MAXIMA-BARRA(WKS-IX-BARRA2) > WKS-MAXIMO-SEGMENTO
055200        MOVE WKS-MAXIMA-BARRA(WKS-IX-BARRA2) TO WKS-MAXIMO-SEGMENTO
055300     END-IF
055400     IF WKS-MINIMA-BARRA(WKS-IX-BARRA2) < WKS-MINIMO-SEGMENTO
055500        MOVE WKS-MINIMA-BARRA(WKS-IX-BARRA2) TO WKS-MINIMO-SEGMENTO
055600     END-IF
055700     ADD 1 TO WKS-IX-BARRA2.
055800 511-ACUMULAR-RANGO-SEGMENTO-E. EXIT.
055900
056000******************************************************************
056100*   ESCRIBE EL REGISTRO EN SCREENOT Y LIBERA (RELEASE) AL SORT   *
056200*   PARA EL REPORTE RANQUEADO POR NOTA DE OFERTA/DEMANDA.        *
056300******************************************************************
056400 600-ESCRIBIR-PANTALLA SECTION.
056500     MOVE CBSD-CODIGO-ACCION   TO CBSM-CODIGO-ACCION
056600     MOVE CBSD-NOMBRE-ACCION   TO CBSM-NOMBRE-ACCION
056700     MOVE CBSD-MERCADO         TO CBSM-MERCADO
056800     MOVE CBSD-PRECIO-CIERRE   TO CBSM-PRECIO-CIERRE
056900     MOVE WKS-EXTR-NETO-5D     TO CBSM-EXTRANJERO-NETO-5D
057000     MOVE WKS-INST-NETO-5D     TO CBSM-INSTITUC-NETO-5D
057100     MOVE WKS-EXTR-CONSECUT    TO CBSM-EXTRANJERO-CONSECUT
057200     MOVE WKS-INST-CONSECUT    TO CBSM-INSTITUC-CONSECUT
057300     MOVE WKS-NOTA-OFERTA-DEMANDA TO CBSM-NOTA-OFERTA-DEMANDA
057400     MOVE WKS-ETAPA-ACUMULACION   TO CBSM-ETAPA
057500     MOVE WKS-HAY-DOBLE-COMPRA-SW TO CBSM-DOBLE-COMPRA
057600     MOVE WKS-HAY-VCP-SW          TO CBSM-VCP
057700     WRITE REG-CBSMOU01
057800     COMPUTE SRT-NOTA-INVERTIDA = 100 - WKS-NOTA-OFERTA-DEMANDA
057900     MOVE REG-CBSMOU01 TO SRT-DETALLE-PANTALLA
058000     RELEASE WKS-REG-ORDEN.
058100 600-ESCRIBIR-PANTALLA-E. EXIT.
058200
058300 190-CERRAR-ARCHIVOS-ACCIONES SECTION.
058400     CLOSE STOCKDAY CHARTBAR SUPPLYIN SCREENOT.
058500 190-CERRAR-ARCHIVOS-ACCIONES-E. EXIT.
058600
058700******************************************************************
058800*   PROCEDIMIENTO DE SALIDA DEL SORT: RECIBE LAS PANTALLAS YA    *
058900*   ORDENADAS (NOTA DESCENDENTE) Y REPORTA SOLO EL TOP 10 QUE    *
059000*   CUMPLE NOTA >= 70 Y ETAPA DE ACUMULACION (FILTRO DE SENAL).  *
059100******************************************************************
059200 700-EMITIR-REPORTE SECTION.
059300     INITIATE SCREEN-RPT
059400     PERFORM 710-PROCESAR-PANTALLA-ORDENADA
059500        UNTIL FIN-ORDEN OR WKS-SENALES-TOP = 10
059600     TERMINATE SCREEN-RPT.
059700 700-EMITIR-REPORTE-E. EXIT.
059800
059900 710-PROCESAR-PANTALLA-ORDENADA SECTION.
060000     RETURN WORK-SORT
060100        AT END MOVE "Y" TO WKS-FIN-ORDEN
060200     END-RETURN
060300     IF NOT FIN-ORDEN
060400        PERFORM 720-EVALUAR-FILTRO-SENAL
060500     END-IF.
060600 710-PROCESAR-PANTALLA-ORDENADA-E. EXIT.
060700
060800 720-EVALUAR-FILTRO-SENAL SECTION.
060900     IF SRT-NOTA-OFERTA-DEMANDA IN SRT-DETALLE-PANTALLA >= 70 AND
061000        (SRT-ETAPA IN SRT-DETALLE-PANTALLA = "ACUM. FUERTE"  OR
061100         SRT-ETAPA IN SRT-DETALLE-PANTALLA = "ACUMULACION"   OR
061200         SRT-ETAPA IN SRT-DETALLE-PANTALLA = "ACUM. DEBIL")
061300        ADD 1 TO WKS-SENALES-TOP
061400        GENERATE PANTALLA-DETALLE
061500     END-IF.
061600 720-EVALUAR-FILTRO-SENAL-E. EXIT.
061700
061800 900-CERRAR-ARCHIVOS SECTION.
061900     CLOSE RPTFILE.
062000 900-CERRAR-ARCHIVOS-E. EXIT.
062100******************************************************************
