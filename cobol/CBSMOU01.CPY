000100******************************************************************
000200*    COPY       : CBSMOU01                                       *
000300*    DESCRIPCION : SALIDA DEL CALIFICADOR DE DINERO INTELIGENTE, *
000400*                : UNA POR ACCION ANALIZADA                       *
000500*    ARCHIVO     : SCREENOT                                       *
000600*    LONGITUD    : 82                                             *
000700*------------------------------------------------------------------
000800*    FECHA       PROGR.  DESCRIPCION                              *
000900*    03/11/2014  EEDR    CREACION (TKT 255480 - DINERO LISTO)     *
001000*    19/02/2016  EEDR    AGREGADO PATRON DE CONTRACCION DE        *
001100*                : VOLATILIDAD (VCP) (TKT 271190)                 *
001200******************************************************************
001300 01  REG-CBSMOU01.
001400     05  CBSM-CODIGO-ACCION            PIC X(06).
001500     05  CBSM-NOMBRE-ACCION            PIC X(20).
001600     05  CBSM-MERCADO                  PIC X(06).
001700     05  CBSM-PRECIO-CIERRE            PIC 9(07).
001800     05  CBSM-EXTRANJERO-NETO-5D       PIC S9(10).
001900     05  CBSM-INSTITUC-NETO-5D         PIC S9(10).
002000     05  CBSM-EXTRANJERO-CONSECUT      PIC 9(03).
002100     05  CBSM-INSTITUC-CONSECUT        PIC 9(03).
002200     05  CBSM-NOTA-OFERTA-DEMANDA      PIC 9(03)V9.
002300     05  CBSM-ETAPA                    PIC X(16).
002400     05  CBSM-DOBLE-COMPRA             PIC X(01).
002500         88  CBSM-HAY-DOBLE-COMPRA           VALUE "Y".
002600     05  CBSM-VCP                      PIC X(01).
002700         88  CBSM-HAY-VCP                    VALUE "Y".
002800     05  FILLER                        PIC X(04).
002900******************************************************************
