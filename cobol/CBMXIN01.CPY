000100******************************************************************
000200*    COPY       : CBMXIN01                                       *
000300*    DESCRIPCION : INDICE DE MERCADO (UNO POR INDICE, KOSPI Y    *
000400*                : KOSDAQ) CON PROMEDIOS MOVILES Y RSI YA         *
000500*                : CALCULADOS POR EL ALIMENTADOR DIARIO           *
000600*    ARCHIVO     : MKTINDEX - 2 REGISTROS POR CORRIDA            *
000700*    LONGITUD    : 38                                             *
000800*------------------------------------------------------------------
000900*    FECHA       PROGR.  DESCRIPCION                              *
001000*    21/07/2009  EEDR    CREACION (TKT 241205 - COMPUERTA MERC.)  *
001100******************************************************************
001200 01  REG-CBMXIN01.
001300     05  CBMX-NOMBRE-INDICE            PIC X(08).
001400         88  CBMX-ES-KOSPI                    VALUE "KOSPI   ".
001500         88  CBMX-ES-KOSDAQ                   VALUE "KOSDAQ  ".
001600     05  CBMX-CIERRE                   PIC 9(05)V99.
001700     05  CBMX-VARIACION-PCT            PIC S9(03)V99.
001800     05  CBMX-PROMEDIO-MOVIL-5         PIC 9(05)V99.
001900     05  CBMX-PROMEDIO-MOVIL-20        PIC 9(05)V99.
002000     05  CBMX-PROMEDIO-MOVIL-60        PIC 9(05)V99.
002100     05  CBMX-RSI-14                   PIC 9(03)V99.
002200******************************************************************
