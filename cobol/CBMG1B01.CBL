000100******************************************************************
000200* FECHA       : 21/07/1989                                       *
000300* PROGRAMADOR : JULIO CALDERON (JCAL)                            *
000400* APLICACION  : MESA DE PRODUCTOS BURSATILES                     *
000500* PROGRAMA    : CBMG1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : COMPUERTA DE MERCADO.  ORIGINALMENTE CALIFICABA  *
000800*             : LA BOLSA DE VALORES NACIONAL (INDICE UNICO), SE  *
000900*             : RECONVIRTIO EN 2009 PARA ALIMENTAR LA MESA DE    *
001000*             : PRODUCTOS DE COREA (KOSPI/KOSDAQ).  LEE LOS DOS  *
001100*             : INDICES, EL TIPO DE CAMBIO USD/WON Y LOS GAUGES  *
001200*             : DE SECTOR, CALIFICA LA SALUD DEL MERCADO DE 0 A  *
001300*             : 100 Y EMITE EL SEMAFORO VERDE/AMARILLO/ROJO QUE  *
001400*             : HABILITA O NO LA CORRIDA DEL GENERADOR DE        *
001500*             : SENALES Y DEL CALIFICADOR DE DINERO INTELIGENTE. *
001600* ARCHIVOS    : MKTINDEX=E, FXRATE=E, SECTORIN=E, GATEOUT=S,     *
001700*             : RPTFILE=S (ABRE DE PRIMERO, LOS OTROS DOS PASOS  *
001800*             : DEL JOB LE AGREGAN SU SECCION CON EXTEND)        *
001900* ACCION (ES) : G=GENERAR COMPUERTA DEL DIA                      *
002000* PROGRAMA(S) : DEBD1R00                                         *
002100* CANAL       : BATCH NOCTURNO                                   *
002200* INSTALADO   : 25/07/1989                                       *
002300* BPM/RATIONAL: 241205                                           *
002400* NOMBRE      : COMPUERTA DE MERCADO - MESA BURSATIL COREA       *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.     CBMG1B01.
002800 AUTHOR.         JULIO CALDERON.
002900 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - MESA BURSATIL.
003000 DATE-WRITTEN.   21/07/1989.
003100 DATE-COMPILED.  21/07/1989.
003200 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003300******************************************************************
003400*                   B I T A C O R A   D E   C A M B I O S        *
003500*------------------------------------------------------------------
003600*    FECHA       PROGR.  TKT       DESCRIPCION                   *
003700*    21/07/1989  JCAL    000000    CREACION - COMPUERTA DE LA    *
003800*                                  BOLSA LOCAL (INDICE UNICO)    *
003900*    14/03/1991  JCAL    119004    AGREGADO GAUGE POR SECTOR     *
004000*    02/09/1993  PEDR    132870    CAMBIO DE BANDAS DE TIPO DE   *
004100*                                  CAMBIO POR DEVALUACION        *
004200*    19/11/1996  PEDR    151002    AJUSTE DE REDONDEO DEL SCORE  *
004300*    30/06/1998  PEDR    166340    REVISION Y2K - FECHAS A 4     *
004400*                                  DIGITOS EN TODOS LOS ARCHIVOS *
004500*    08/01/1999  PEDR    166890    REVISION Y2K - PRUEBA DE      *
004600*                                  CORTE DE SIGLO EN BATCH       *
004700*    21/07/2009  EEDR    241205    RECONVERSION TOTAL A MESA DE  *
004800*                                  COREA (KOSPI/KOSDAQ), TIPO DE *
004900*                                  CAMBIO USD/WON, RSI Y MEDIAS  *
005000*                                  MOVILES YA CALCULADAS         *
005100*    11/02/2010  EEDR    244810    AGREGADO RSI A LA CALIFICA-   *
005200*                                  CION DEL KOSPI                *
005300*    14/02/2011  EEDR    247760    AJUSTE DE BANDAS DE SECTOR    *
005400*                                  FUERTE/DEBIL                  *
005500*    19/08/2012  EEDR    251980    AGREGADO DESGLOSE FECHA A LAS *
005600*                                  COPIAS DE HISTORICO (CBCBIN01)*
005700*    03/11/2014  EEDR    255480    SIN CAMBIO DE LOGICA, SOLO    *
005800*                                  ALINEACION DE COLUMNAS REPORT *
005900*    19/02/2016  EEDR    271190    SIN CAMBIO DE LOGICA EN ESTE  *
006000*                                  PROGRAMA (VER CBSM1B01)       *
006100*    02/10/2017  MRR     318820    SIN CAMBIO DE LOGICA EN ESTE  *
006200*                                  PROGRAMA (VER CBSDIN01)       *
006300*    25/09/2019  MRR     318820    ENCABEZADO DE REPORTE CON     *
006400*                                  FECHA DE CORRIDA              *
006450*    11/05/2020  MRR     326040    300/400 REESCRITOS CON GO TO  *
006460*                                  AL FIN DE ARCHIVO Y TRAMOS    *
006470*                                  410/420/430/440/450 UNIDOS    *
006480*                                  CON PERFORM ... THRU          *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT MKTINDEX ASSIGN TO MKTINDEX
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-MKTINDEX.
007500     SELECT FXRATE   ASSIGN TO FXRATE
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS FS-FXRATE.
007800     SELECT SECTORIN ASSIGN TO SECTORIN
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS FS-SECTORIN.
008100     SELECT GATEOUT  ASSIGN TO GATEOUT
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS FS-GATEOUT.
008400     SELECT RPTFILE  ASSIGN TO RPTFILE
008500            FILE STATUS  IS FS-RPTFILE.
008600 DATA DIVISION.
008700 FILE SECTION.
008800******************************************************************
008900*               DEFINICION DE ARCHIVOS DE ENTRADA                *
009000******************************************************************
009100 FD  MKTINDEX.
009200     COPY CBMXIN01.
009300 FD  FXRATE.
009400     COPY CBFXIN01.
009500 FD  SECTORIN.
009600     COPY CBSCIN01.
009700******************************************************************
009800*               DEFINICION DE ARCHIVOS DE SALIDA                 *
009900******************************************************************
010000 FD  GATEOUT.
010100     COPY CBGTOU01.
010200 FD  RPTFILE
010300     REPORT IS GATE-RPT.
010400 WORKING-STORAGE SECTION.
010500******************************************************************
010600*           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
010700******************************************************************
010800 01  WKS-FS-STATUS.
010900     02  FS-MKTINDEX               PIC 9(02) VALUE ZEROES.
011000     02  FS-FXRATE                 PIC 9(02) VALUE ZEROES.
011100     02  FS-SECTORIN               PIC 9(02) VALUE ZEROES.
011200     02  FS-GATEOUT                PIC 9(02) VALUE ZEROES.
011300     02  FS-RPTFILE                PIC 9(02) VALUE ZEROES.
011400     02  FSE-GENERICO.
011500         04  FSE-RETURN            PIC S9(04) COMP-5 VALUE 0.
011600         04  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE 0.
011700         04  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE 0.
011800     02  PROGRAMA                  PIC X(08) VALUE SPACES.
011900     02  ARCHIVO                   PIC X(08) VALUE SPACES.
012000     02  ACCION                    PIC X(10) VALUE SPACES.
012100     02  LLAVE                     PIC X(32) VALUE SPACES.
012200******************************************************************
012300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012400******************************************************************
012500 01  WKS-CONTADORES.
012600     02  WKS-I                     PIC 9(02) COMP   VALUE ZERO.
012700     02  WKS-SECTORES-LEIDOS       PIC 9(02) COMP   VALUE ZERO.
012800     02  WKS-SECTORES-FUERTES      PIC 9(02) COMP   VALUE ZERO.
012900     02  WKS-SECTORES-DEBILES      PIC 9(02) COMP   VALUE ZERO.
013000 01  WKS-INDICES-DEL-DIA.
013100     02  WKS-KOSPI.
013200         04  WKS-K-CIERRE          PIC 9(05)V99.
013300         04  WKS-K-VARIACION       PIC S9(03)V99.
013400         04  WKS-K-MA5             PIC 9(05)V99.
013500         04  WKS-K-MA20            PIC 9(05)V99.
013600         04  WKS-K-MA60            PIC 9(05)V99.
013700         04  WKS-K-RSI             PIC 9(03)V99.
013800         04  WKS-K-ALINEACION      PIC X(12) VALUE SPACES.
013900     02  WKS-KOSDAQ.
014000         04  WKS-D-CIERRE          PIC 9(05)V99.
014100         04  WKS-D-VARIACION       PIC S9(03)V99.
014200         04  WKS-D-MA5             PIC 9(05)V99.
014300         04  WKS-D-MA20            PIC 9(05)V99.
014400         04  WKS-D-MA60            PIC 9(05)V99.
014500         04  WKS-D-RSI             PIC 9(03)V99.
014600         04  WKS-D-ALINEACION      PIC X(12) VALUE SPACES.
014650 77  WKS-ALINEACION-AUX            PIC X(12) VALUE SPACES.
014660 77  WKS-SEC-SCORE                 PIC S9(03)V9 VALUE ZERO.
014700*--> VISTA REDEFINIDA PARA DESPLEGAR LA ALINEACION EN EL SPOOL
014800*--> DE CONSOLA SIN TENER QUE REFERENCIAR CADA GRUPO POR APARTE
014900 01  WKS-INDICES-DEL-DIA-R REDEFINES WKS-INDICES-DEL-DIA.
015000     02  FILLER                    PIC X(17).
015100     02  WKS-R-K-ALINEACION        PIC X(12).
015200     02  FILLER                    PIC X(17).
015300     02  WKS-R-D-ALINEACION        PIC X(12).
015400 01  WKS-TIPO-CAMBIO-DEL-DIA.
015500     02  WKS-FX-TASA               PIC 9(04)V99.
015600     02  WKS-FX-VARIACION          PIC S9(03)V99.
015700 01  WKS-SCORE-GATE                PIC S9(03)V99 COMP-3 VALUE 50.
015800 01  WKS-SCORE-GATE-EDIT           PIC 9(03)V9.
015900 01  WKS-SCORE-GATE-EDIT-R REDEFINES WKS-SCORE-GATE-EDIT.
016000     02  WKS-SCORE-ENTERO          PIC 9(03).
016100     02  WKS-SCORE-DECIMAL         PIC 9(01).
016200 01  WKS-STATUS-GATE               PIC X(06) VALUE SPACES.
016300     88  WKS-GATE-VERDE                  VALUE "GREEN ".
016400     88  WKS-GATE-AMARILLO               VALUE "YELLOW".
016500     88  WKS-GATE-ROJO                   VALUE "RED   ".
016700 77  WKS-FIN-SECTORIN              PIC 9(01) VALUE ZERO.
016800     88  FIN-SECTORIN                    VALUE 1.
016900 01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
016910*--> VISTA REDEFINIDA PARA IMPRIMIR LA FECHA DE CORRIDA EN EL
016920*    ENCABEZADO DEL REPORTE (ANIO/MES/DIA SEPARADOS)
016930 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
016940     02  WKS-FC-ANIO               PIC 9(04).
016950     02  WKS-FC-MES                PIC 9(02).
016960     02  WKS-FC-DIA                PIC 9(02).
017000******************************************************************
017100*                MAQUETACION REPORTE DE SALIDA                  *
017200******************************************************************
017300 REPORT SECTION.
017400 RD  GATE-RPT
017500     PAGE LIMIT IS 60 LINES
017600     HEADING 1
017700     FIRST DETAIL 4
017800     LAST DETAIL 40
017900     FOOTING 50.
018000 01  TYPE IS PH.
018100     02  LINE 1.
018200         03  COLUMN   1        PIC X(30) VALUE
018300             "MESA BURSATIL - SISTEMA SCB-KR".
018400         03  COLUMN  45        PIC X(40) VALUE
018500             "REPORTE DE SENALES DE CIERRE - COREA".
018600         03  COLUMN 101        PIC X(06) VALUE "PAGINA".
018700         03  COLUMN 108        PIC Z(04) SOURCE
018800                               PAGE-COUNTER IN GATE-RPT.
018900     02  LINE 2.
019000         03  COLUMN   1        PIC X(20) VALUE
019100             "FECHA DE CORRIDA : ".
019200         03  COLUMN  21        PIC 9(08) SOURCE WKS-FECHA-CORRIDA.
019300     02  LINE 3.
019400         03  COLUMN   1 PIC X(113) VALUE ALL "=".
019500 01  GATE-DETALLE TYPE IS DETAIL.
019600     02  LINE IS PLUS 2.
019700         03  COLUMN   1        PIC X(28) VALUE
019800             "SECCION 1 - COMPUERTA DE MERCADO".
019900     02  LINE IS PLUS 1.
020000         03  COLUMN   1        PIC X(20) VALUE "ESTADO DE COMPUERTA:".
020100         03  COLUMN  22        PIC X(06) SOURCE WKS-STATUS-GATE.
020200         03  COLUMN  33        PIC X(14) VALUE "SCORE GATE :  ".
020300         03  COLUMN  47        PIC ZZ9.9 SOURCE WKS-SCORE-GATE-EDIT.
020400     02  LINE IS PLUS 1.
020500         03  COLUMN   1        PIC X(20) VALUE "ALINEACION KOSPI  : ".
020600         03  COLUMN  22        PIC X(12) SOURCE WKS-K-ALINEACION.
020700         03  COLUMN  40        PIC X(20) VALUE "ALINEACION KOSDAQ : ".
020800         03  COLUMN  61        PIC X(12) SOURCE WKS-D-ALINEACION.
020900     02  LINE IS PLUS 1.
021000         03  COLUMN   1        PIC X(20) VALUE "TIPO DE CAMBIO USD: ".
021100         03  COLUMN  22        PIC ZZZ9.99 SOURCE WKS-FX-TASA.
021200         03  COLUMN  40        PIC X(25) VALUE
021300             "SECTORES FUERTES/DEBILES:".
021400         03  COLUMN  66        PIC Z9 SOURCE WKS-SECTORES-FUERTES.
021500         03  COLUMN  69        PIC X(01) VALUE "/".
021600         03  COLUMN  70        PIC Z9 SOURCE WKS-SECTORES-DEBILES.
021700     02  LINE IS PLUS 2.
021800         03  COLUMN   1 PIC X(113) VALUE ALL "-".
021900 01  TYPE IS PF.
022000     02  LINE PLUS 1.
022100         03  COLUMN   1        PIC X(45) VALUE
022200             "FIN DE SECCION DE COMPUERTA - CBMG1B01".
022300******************************************************************
022400 PROCEDURE DIVISION.
022500******************************************************************
022600*               S E C C I O N    P R I N C I P A L               *
022700******************************************************************
022800 000-PROCESO-PRINCIPAL SECTION.
022900     PERFORM 100-ABRIR-ARCHIVOS
023000     PERFORM 110-VERIFICAR-APERTURA
023100     PERFORM 200-CALCULAR-ALINEACION
023200     PERFORM 300-CALIFICAR-SECTORES UNTIL FIN-SECTORIN
023300     PERFORM 400-CALCULAR-SCORE-GATE THRU 400-CALCULAR-SCORE-GATE-E
023400     PERFORM 500-ESCRIBIR-SALIDA
023500     PERFORM 900-CERRAR-ARCHIVOS
023600     STOP RUN.
023700 000-PROCESO-PRINCIPAL-E. EXIT.
023800
023900 100-ABRIR-ARCHIVOS SECTION.
024000     MOVE "CBMG1B01" TO PROGRAMA
024100     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
024200     INITIATE GATE-RPT
024300     OPEN INPUT  MKTINDEX FXRATE SECTORIN
024400     OPEN OUTPUT GATEOUT
024500     OPEN OUTPUT RPTFILE.
024600 100-ABRIR-ARCHIVOS-E. EXIT.
024700
024800 110-VERIFICAR-APERTURA SECTION.
024900     IF FS-MKTINDEX NOT = 0
025000        MOVE "OPEN"     TO ACCION
025100        MOVE "MKTINDEX" TO ARCHIVO
025200        MOVE SPACES     TO LLAVE
025300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025400                              FS-MKTINDEX, FSE-GENERICO
025500        DISPLAY ">>> ERROR AL ABRIR MKTINDEX <<<" UPON CONSOLE
025600        MOVE 91 TO RETURN-CODE
025700        STOP RUN
025800     END-IF
025900     IF FS-FXRATE NOT = 0
026000        MOVE "OPEN"     TO ACCION
026100        MOVE "FXRATE"   TO ARCHIVO
026200        MOVE SPACES     TO LLAVE
026300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026400                              FS-FXRATE, FSE-GENERICO
026500        DISPLAY ">>> ERROR AL ABRIR FXRATE <<<" UPON CONSOLE
026600        MOVE 91 TO RETURN-CODE
026700        STOP RUN
026800     END-IF
026900     IF FS-SECTORIN NOT = 0
027000        MOVE "OPEN"     TO ACCION
027100        MOVE "SECTORIN" TO ARCHIVO
027200        MOVE SPACES     TO LLAVE
027300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027400                              FS-SECTORIN, FSE-GENERICO
027500        DISPLAY ">>> ERROR AL ABRIR SECTORIN <<<" UPON CONSOLE
027600        MOVE 91 TO RETURN-CODE
027700        STOP RUN
027800     END-IF.
027900 110-VERIFICAR-APERTURA-E. EXIT.
028000
028100******************************************************************
028200*    LEE LOS DOS INDICES Y DERIVA LA ALINEACION DE CADA UNO.     *
028300*    TAMBIEN LEE EL TIPO DE CAMBIO, QUE SOLO TRAE UN REGISTRO.   *
028400******************************************************************
028500 200-CALCULAR-ALINEACION SECTION.
028600     PERFORM 210-LEER-UN-INDICE 2 TIMES
028700     READ FXRATE
028800        AT END DISPLAY "AVISO: FXRATE SIN REGISTROS" UPON CONSOLE
028900     END-READ
029000     MOVE CBFX-TIPO-CAMBIO    TO WKS-FX-TASA
029100     MOVE CBFX-VARIACION-PCT  TO WKS-FX-VARIACION.
029200 200-CALCULAR-ALINEACION-E. EXIT.
029300
029400 210-LEER-UN-INDICE SECTION.
029500     READ MKTINDEX
029600        AT END DISPLAY "AVISO: MKTINDEX SIN REGISTROS" UPON CONSOLE
029700     END-READ
029800     EVALUATE TRUE
029900        WHEN CBMX-ES-KOSPI
030000           MOVE CBMX-CIERRE          TO WKS-K-CIERRE
030100           MOVE CBMX-VARIACION-PCT   TO WKS-K-VARIACION
030200           MOVE CBMX-PROMEDIO-MOVIL-5  TO WKS-K-MA5
030300           MOVE CBMX-PROMEDIO-MOVIL-20 TO WKS-K-MA20
030400           MOVE CBMX-PROMEDIO-MOVIL-60 TO WKS-K-MA60
030500           MOVE CBMX-RSI-14          TO WKS-K-RSI
030600           PERFORM 220-DERIVAR-ALINEACION
030700           MOVE WKS-ALINEACION-AUX   TO WKS-K-ALINEACION
030800        WHEN CBMX-ES-KOSDAQ
030900           MOVE CBMX-CIERRE          TO WKS-D-CIERRE
031000           MOVE CBMX-VARIACION-PCT   TO WKS-D-VARIACION
031100           MOVE CBMX-PROMEDIO-MOVIL-5  TO WKS-D-MA5
031200           MOVE CBMX-PROMEDIO-MOVIL-20 TO WKS-D-MA20
031300           MOVE CBMX-PROMEDIO-MOVIL-60 TO WKS-D-MA60
031400           MOVE CBMX-RSI-14          TO WKS-D-RSI
031500           PERFORM 220-DERIVAR-ALINEACION
031600           MOVE WKS-ALINEACION-AUX   TO WKS-D-ALINEACION
031700        WHEN OTHER
031800           DISPLAY "AVISO: INDICE NO RECONOCIDO: " CBMX-NOMBRE-INDICE
031900                   UPON CONSOLE
032000     END-EVALUATE.
032100 210-LEER-UN-INDICE-E. EXIT.
032200
032300*--> 220 USA EL REGISTRO DE ENTRADA QUE ACABA DE LEERSE (CBMX-*)
032400*--> PORQUE SE INVOCA INMEDIATAMENTE DESPUES DEL READ EN 210.
032500 220-DERIVAR-ALINEACION SECTION.
032600     IF CBMX-CIERRE          > CBMX-PROMEDIO-MOVIL-5  AND
032700        CBMX-PROMEDIO-MOVIL-5  > CBMX-PROMEDIO-MOVIL-20 AND
032800        CBMX-PROMEDIO-MOVIL-20 > CBMX-PROMEDIO-MOVIL-60
032900        MOVE "ALIGNED-UP"   TO WKS-ALINEACION-AUX
033000     ELSE
033100        IF CBMX-CIERRE          < CBMX-PROMEDIO-MOVIL-5  AND
033200           CBMX-PROMEDIO-MOVIL-5  < CBMX-PROMEDIO-MOVIL-20 AND
033300           CBMX-PROMEDIO-MOVIL-20 < CBMX-PROMEDIO-MOVIL-60
033400           MOVE "ALIGNED-DOWN" TO WKS-ALINEACION-AUX
033500        ELSE
033600           MOVE "MIXED"        TO WKS-ALINEACION-AUX
033700        END-IF
033800     END-IF.
033900 220-DERIVAR-ALINEACION-E. EXIT.
034000
034100******************************************************************
034200*    CALIFICA CADA SECTOR (0-100, 1 DECIMAL) Y ACUMULA LOS       *
034300*    CONTADORES DE SECTORES FUERTES (>60) Y DEBILES (<40).      *
034400******************************************************************
034500 300-CALIFICAR-SECTORES SECTION.
034520*--> LECTURA CON BIFURCACION AL FIN DE ARCHIVO (GO TO), AL ESTILO
034540*--> DE LAS RUTINAS DE LECTURA MAS ANTIGUAS DE LA MESA.
034600     READ SECTORIN
034700        AT END GO TO 300-FIN-SECTORIN
034800     END-READ
034900     ADD 1 TO WKS-SECTORES-LEIDOS
035000     IF CBSC-PROMEDIO-MOVIL-20 NOT = 0
035100        COMPUTE WKS-SEC-SCORE ROUNDED =
035200           ((CBSC-CIERRE-SECTOR - CBSC-PROMEDIO-MOVIL-20)
035300             / CBSC-PROMEDIO-MOVIL-20 * 100) + 50
035400     ELSE
035500        MOVE 50 TO WKS-SEC-SCORE
035600     END-IF
035700     IF WKS-SEC-SCORE < 0
035800        MOVE 0   TO WKS-SEC-SCORE
035900     END-IF
036000     IF WKS-SEC-SCORE > 100
036100        MOVE 100 TO WKS-SEC-SCORE
036200     END-IF
036300     IF WKS-SEC-SCORE > 60
036400        ADD 1 TO WKS-SECTORES-FUERTES
036500     END-IF
036600     IF WKS-SEC-SCORE < 40
036700        ADD 1 TO WKS-SECTORES-DEBILES
036800     END-IF
036850     GO TO 300-CALIFICAR-SECTORES-E.
036900 300-FIN-SECTORIN.
036950     MOVE 1 TO WKS-FIN-SECTORIN.
037100 300-CALIFICAR-SECTORES-E. EXIT.
037200
037300******************************************************************
037400*    COMPUESTO DE LA COMPUERTA DE MERCADO, ARRANCA EN 50.0 Y     *
037500*    SE AJUSTA POR KOSPI, KOSDAQ, TIPO DE CAMBIO Y SECTORES.     *
037600******************************************************************
037700 400-CALCULAR-SCORE-GATE SECTION.
037710*--> PARRAFO PARTIDO EN TRAMOS 410/420/430/440/450, EJECUTADOS
037720*--> COMO UN SOLO RANGO (PERFORM ... THRU) DESDE EL PRINCIPAL.
037800     MOVE 50 TO WKS-SCORE-GATE.
037850 410-AJUSTAR-KOSPI.
037900*--> AJUSTE POR KOSPI
038000     IF WKS-K-ALINEACION = "ALIGNED-UP"
038100        ADD 10 TO WKS-SCORE-GATE
038200     ELSE
038300        IF WKS-K-ALINEACION = "ALIGNED-DOWN"
038400           SUBTRACT 15 FROM WKS-SCORE-GATE
038500        END-IF
038600     END-IF
038700     IF WKS-K-RSI > 70
038800        SUBTRACT 5 FROM WKS-SCORE-GATE
038900     ELSE
039000        IF WKS-K-RSI < 30
039100           ADD 5 TO WKS-SCORE-GATE
039200        END-IF
039300     END-IF
039400     IF WKS-K-VARIACION > 1
039500        ADD 5 TO WKS-SCORE-GATE
039600     ELSE
039700        IF WKS-K-VARIACION < -1
039800           SUBTRACT 5 FROM WKS-SCORE-GATE
039900        END-IF
040000     END-IF.
040050 420-AJUSTAR-KOSDAQ.
040100*--> AJUSTE POR KOSDAQ
040200     IF WKS-D-ALINEACION = "ALIGNED-UP"
040300        ADD 5 TO WKS-SCORE-GATE
040400     ELSE
040500        IF WKS-D-ALINEACION = "ALIGNED-DOWN"
040600           SUBTRACT 10 FROM WKS-SCORE-GATE
040700        END-IF
040800     END-IF.
040850 430-AJUSTAR-CAMBIO.
040900*--> AJUSTE POR TIPO DE CAMBIO USD/WON
041000     IF WKS-FX-TASA > 1450
041100        SUBTRACT 15 FROM WKS-SCORE-GATE
041200     ELSE
041300        IF WKS-FX-TASA > 1400
041400           SUBTRACT 10 FROM WKS-SCORE-GATE
041500        ELSE
041600           IF WKS-FX-TASA < 1300
041700              ADD 5 TO WKS-SCORE-GATE
041800           END-IF
041900        END-IF
042000     END-IF.
042050 440-AJUSTAR-SECTORES.
042100*--> AJUSTE POR SECTORES FUERTES/DEBILES
042200     IF WKS-SECTORES-FUERTES >= 4
042300        ADD 10 TO WKS-SCORE-GATE
042400     ELSE
042500        IF WKS-SECTORES-DEBILES >= 4
042600           SUBTRACT 10 FROM WKS-SCORE-GATE
042700        END-IF
042800     END-IF.
042850 450-CLASIFICAR-GATE.
042900*--> TOPES Y CLASIFICACION
043000     IF WKS-SCORE-GATE < 0
043100        MOVE 0   TO WKS-SCORE-GATE
043200     END-IF
043300     IF WKS-SCORE-GATE > 100
043400        MOVE 100 TO WKS-SCORE-GATE
043500     END-IF
043600     MOVE WKS-SCORE-GATE TO WKS-SCORE-GATE-EDIT
043700     IF WKS-SCORE-GATE >= 70
043800        MOVE "GREEN " TO WKS-STATUS-GATE
043900     ELSE
044000        IF WKS-SCORE-GATE >= 40
044100           MOVE "YELLOW" TO WKS-STATUS-GATE
044200        ELSE
044300           MOVE "RED   " TO WKS-STATUS-GATE
044400        END-IF
044500     END-IF.
044600 400-CALCULAR-SCORE-GATE-E. EXIT.
044700
044800 500-ESCRIBIR-SALIDA SECTION.
044900     MOVE WKS-STATUS-GATE          TO CBGT-STATUS
045000     MOVE WKS-SCORE-GATE-EDIT      TO CBGT-SCORE
045100     MOVE WKS-K-ALINEACION         TO CBGT-ALINEA-KOSPI
045200     MOVE WKS-D-ALINEACION         TO CBGT-ALINEA-KOSDAQ
045300     MOVE WKS-FX-TASA              TO CBGT-TIPO-CAMBIO
045400     MOVE WKS-SECTORES-FUERTES     TO CBGT-SECTORES-FUERTES
045500     MOVE WKS-SECTORES-DEBILES     TO CBGT-SECTORES-DEBILES
045600     WRITE REG-CBGTOU01
045700     GENERATE GATE-DETALLE.
045800 500-ESCRIBIR-SALIDA-E. EXIT.
045900
046000 900-CERRAR-ARCHIVOS SECTION.
046100     TERMINATE GATE-RPT
046200     CLOSE MKTINDEX FXRATE SECTORIN GATEOUT RPTFILE.
046300 900-CERRAR-ARCHIVOS-E. EXIT.
046400******************************************************************
