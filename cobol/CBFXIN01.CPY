000100******************************************************************
000200*    COPY       : CBFXIN01                                       *
000300*    DESCRIPCION : TIPO DE CAMBIO DOLAR/WON COREANO, UN REGISTRO *
000400*                : POR CORRIDA                                    *
000500*    ARCHIVO     : FXRATE - 1 REGISTRO POR CORRIDA               *
000600*    LONGITUD    : 11                                             *
000700*------------------------------------------------------------------
000800*    FECHA       PROGR.  DESCRIPCION                              *
000900*    21/07/2009  EEDR    CREACION (TKT 241205 - COMPUERTA MERC.)  *
001000******************************************************************
001100 01  REG-CBFXIN01.
001200     05  CBFX-TIPO-CAMBIO              PIC 9(04)V99.
001300     05  CBFX-VARIACION-PCT            PIC S9(03)V99.
001400******************************************************************
