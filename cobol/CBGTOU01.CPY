000100******************************************************************
000200*    COPY       : CBGTOU01                                       *
000300*    DESCRIPCION : RESULTADO DE LA COMPUERTA DE MERCADO, UN      *
000400*                : REGISTRO POR CORRIDA                           *
000500*    ARCHIVO     : GATEOUT - 1 REGISTRO POR CORRIDA              *
000600*    LONGITUD    : 42                                             *
000700*------------------------------------------------------------------
000800*    FECHA       PROGR.  DESCRIPCION                              *
000900*    21/07/2009  EEDR    CREACION (TKT 241205 - COMPUERTA MERC.)  *
001000******************************************************************
001100 01  REG-CBGTOU01.
001200     05  CBGT-STATUS                   PIC X(06).
001300         88  CBGT-VERDE                      VALUE "GREEN ".
001400         88  CBGT-AMARILLO                   VALUE "YELLOW".
001500         88  CBGT-ROJO                       VALUE "RED   ".
001600     05  CBGT-SCORE                    PIC 9(03)V9.
001700     05  CBGT-ALINEA-KOSPI             PIC X(12).
001800     05  CBGT-ALINEA-KOSDAQ            PIC X(12).
001900     05  CBGT-TIPO-CAMBIO              PIC 9(04)V99.
002000     05  CBGT-SECTORES-FUERTES         PIC 9(02).
002100     05  CBGT-SECTORES-DEBILES         PIC 9(02).
002200******************************************************************
