000100******************************************************************
000200* FECHA       : 09/06/2009                                       *
000300* PROGRAMADOR : ERICK EDUARDO DIVAS RAMIREZ (EEDR)                *
000400* APLICACION  : MESA DE PRODUCTOS BURSATILES                     *
000500* PROGRAMA    : CBSG1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE SENALES DE "APUESTA DE CIERRE".     *
000800*             : LEE LA CORRIDA DIARIA DE ACCIONES COREANAS       *
000900*             : (STOCKDAY), LAS FILTRA POR VARIACION, VALOR      *
001000*             : NEGOCIADO, PRECIO Y PALABRAS EXCLUIDAS, LES      *
001100*             : CALIFICA 6 COMPONENTES (NOTICIAS, VOLUMEN,       *
001200*             : GRAFICO, VELA, CONSOLIDACION, OFERTA-DEMANDA)    *
001300*             : HASTA 12 PUNTOS, ASIGNA NOTA S/A/B/C Y DIMENSIONA*
001400*             : LA POSICION POR EL METODO DE VALOR-R.  EMITE UN  *
001500*             : REPORTE ORDENADO POR NOTA Y PUNTAJE DESCENDENTE  *
001600*             : CON QUIEBRE DE CONTROL POR NOTA.                 *
001700* ARCHIVOS    : STOCKDAY=E, CHARTBAR=E, SUPPLYIN=E, NEWSIN=E,    *
001800*             : SIGNLOUT=S, RPTFILE=S (EXTEND, SEGUNDO PASO DEL  *
001900*             : JOB, DESPUES DE CBMG1B01)                        *
002000* ACCION (ES) : G=GENERAR SENALES DEL DIA                        *
002100* PROGRAMA(S) : DEBD1R00                                         *
002200* CANAL       : BATCH NOCTURNO                                   *
002300* INSTALADO   : 15/06/2009                                       *
002400* BPM/RATIONAL: 241180                                           *
002500* NOMBRE      : GENERADOR DE SENALES - MESA BURSATIL COREA       *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.     CBSG1B01.
002900 AUTHOR.         ERICK EDUARDO DIVAS RAMIREZ.
003000 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - MESA BURSATIL.
003100 DATE-WRITTEN.   09/06/2009.
003200 DATE-COMPILED.  09/06/2009.
003300 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003400******************************************************************
003500*                   B I T A C O R A   D E   C A M B I O S        *
003600*------------------------------------------------------------------
003700*    FECHA       PROGR.  TKT       DESCRIPCION                   *
003800*    09/06/2009  EEDR    241180    CREACION - FILTRO, NOTICIAS,  *
003900*                                  VOLUMEN Y SALIDA BASICA       *
004000*    02/10/2009  EEDR    241980    AGREGADA CALIFICACION DE      *
004100*                                  GRAFICO Y VELA                *
004200*    14/12/2009  EEDR    242550    AGREGADA CALIFICACION DE      *
004300*                                  CONSOLIDACION Y OFERTA/DEMANDA*
004400*    11/02/2010  EEDR    244810    AGREGADO DIMENSIONAMIENTO DE  *
004500*                                  POSICION POR VALOR-R          *
004800*    14/02/2011  EEDR    247760    FIX: PALABRAS EXCLUIDAS NO    *
004900*                                  DETECTABAN NOMBRE COMPUESTO   *
005000*    19/08/2012  EEDR    251980    CAMBIO CHARTBAR: LLAVE POR    *
005100*                                  ACCION + FECHA ASCENDENTE     *
005150*    17/01/2013  EEDR    255410    REPORTE CON QUIEBRE DE NOTA   *
005160*                                  (SORT + REPORT WRITER)        *
005200*    19/02/2016  MRR     271190    EXCLUYE ACCIONES CON MENOS DE *
005300*                                  20 BARRAS (GRAFICO Y CONSOL.) *
005400*    02/10/2017  MRR     318820    AJUSTE DE REDONDEO EN VALOR-R *
005500*                                  Y PORCENTAJE DE POSICION      *
005600*    25/09/2019  MRR     318820    AGREGADO PORCENTAJE DE        *
005700*                                  POSICION AL REGISTRO DE SALIDA*
005750*    11/05/2020  MRR     326040    AGREGADA RAZON RIESGO:BENEFICIO*
005760*                                  EN 520-CALCULAR-RIESGO-BENEFICIO*
005770*    11/05/2020  MRR     326040    LECTURA DE STOCKDAY REESCRITA  *
005780*                                  CON GO TO AL FIN DE ARCHIVO    *
005790*                                  (120-LEER-UN-CANDIDATO)        *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT STOCKDAY ASSIGN TO STOCKDAY
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-STOCKDAY.
006800     SELECT CHARTBAR ASSIGN TO CHARTBAR
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-CHARTBAR.
007100     SELECT SUPPLYIN ASSIGN TO SUPPLYIN
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FS-SUPPLYIN.
007400     SELECT NEWSIN   ASSIGN TO NEWSIN
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-NEWSIN.
007700     SELECT SIGNLOUT ASSIGN TO SIGNLOUT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS FS-SIGNLOUT.
008000     SELECT RPTFILE  ASSIGN TO RPTFILE
008100            FILE STATUS  IS FS-RPTFILE.
008200     SELECT WORK-SORT ASSIGN TO SORTWK1.
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               DEFINICION DE ARCHIVOS DE ENTRADA                *
008700******************************************************************
008800 FD  STOCKDAY.
008900     COPY CBSDIN01.
009000 FD  CHARTBAR.
009100     COPY CBCBIN01.
009200 FD  SUPPLYIN.
009300     COPY CBSPIN01.
009400 FD  NEWSIN.
009500     COPY CBNWIN01.
009600******************************************************************
009700*               DEFINICION DE ARCHIVOS DE SALIDA                 *
009800******************************************************************
009900 FD  SIGNLOUT.
010000     COPY CBSGOU01.
010100 FD  RPTFILE
010200     REPORT IS SENAL-RPT.
010300******************************************************************
010400*               ARCHIVO DE TRABAJO PARA EL SORT                  *
010500******************************************************************
010600 SD  WORK-SORT.
010700 01  WKS-REG-ORDEN.
010800     05  SRT-PRIORIDAD-GRADO       PIC 9(01).
010900     05  SRT-SCORE-TOTAL           PIC 9(02).
011000     05  SRT-DATOS-SENAL.
011100         COPY CBSGOU01 REPLACING ==REG-CBSGOU01== BY
011200                                 ==SRT-DETALLE-SENAL==.
011300 WORKING-STORAGE SECTION.
011400******************************************************************
011500*           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
011600******************************************************************
011700 01  WKS-FS-STATUS.
011800     02  FS-STOCKDAY               PIC 9(02) VALUE ZEROES.
011900     02  FS-CHARTBAR               PIC 9(02) VALUE ZEROES.
012000     02  FS-SUPPLYIN               PIC 9(02) VALUE ZEROES.
012100     02  FS-NEWSIN                 PIC 9(02) VALUE ZEROES.
012200     02  FS-SIGNLOUT               PIC 9(02) VALUE ZEROES.
012300     02  FS-RPTFILE                PIC 9(02) VALUE ZEROES.
012400     02  FSE-GENERICO.
012500         04  FSE-RETURN            PIC S9(04) COMP-5 VALUE 0.
012600         04  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE 0.
012700         04  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE 0.
012800     02  PROGRAMA                  PIC X(08) VALUE SPACES.
012900     02  ARCHIVO                   PIC X(08) VALUE SPACES.
013000     02  ACCION                    PIC X(10) VALUE SPACES.
013100     02  LLAVE                     PIC X(32) VALUE SPACES.
013200******************************************************************
013300*                 TABLA DE PALABRAS CLAVE DE NOTICIAS            *
013400******************************************************************
013500     COPY CBKEYW01.
013600******************************************************************
013700*                 TABLA DE PALABRAS EXCLUIDAS DEL FILTRO         *
013800******************************************************************
013900 01  WKS-TABLA-EXCLUIDAS.
014000     05  FILLER                    PIC X(10) VALUE "SPAC      ".
014100     05  FILLER                    PIC X(10) VALUE "ETF       ".
014200     05  FILLER                    PIC X(10) VALUE "ETN       ".
014300     05  FILLER                    PIC X(10) VALUE "REIT      ".
014400     05  FILLER                    PIC X(10) VALUE "PFD       ".
014500     05  FILLER                    PIC X(10) VALUE "INVERSE   ".
014600     05  FILLER                    PIC X(10) VALUE "LEVERAGE  ".
014700 01  WKS-TABLA-EXCLUIDAS-R REDEFINES WKS-TABLA-EXCLUIDAS.
014800     05  WKS-PALABRA-EXCLUIDA      PIC X(10) OCCURS 7 TIMES.
014900******************************************************************
015000*           TABLA EN MEMORIA DE BARRAS DIARIAS (MAX. 60)         *
015100******************************************************************
015200 01  WKS-CANT-BARRAS               PIC 9(02) COMP VALUE ZERO.
015300 01  WKS-TABLA-BARRAS.
015400     05  WKS-BARRA OCCURS 60 TIMES DEPENDING ON WKS-CANT-BARRAS.
015500         10  WKS-FECHA-BARRA       PIC X(08).
015600         10  WKS-APERTURA-BARRA    PIC 9(07).
015700         10  WKS-MAXIMA-BARRA      PIC 9(07).
015800         10  WKS-MINIMA-BARRA      PIC 9(07).
015900         10  WKS-CIERRE-BARRA      PIC 9(07).
016000         10  WKS-VOLUMEN-BARRA     PIC 9(10).
016100******************************************************************
016200*           DATOS DE OFERTA/DEMANDA DE LA ACCION ACTUAL          *
016300******************************************************************
016400 01  WKS-DATOS-OFERTA.
016500     05  WKS-HAY-OFERTA-SW         PIC X(01) VALUE "N".
016600         88  WKS-HAY-OFERTA              VALUE "Y".
016700     05  WKS-EXTR-NETO-5D          PIC S9(10) VALUE ZERO.
016800     05  WKS-INST-NETO-5D          PIC S9(10) VALUE ZERO.
016900******************************************************************
017000*           NOTICIAS DE LA ACCION ACTUAL (MAX. 5)                *
017100******************************************************************
017200 01  WKS-CANT-NOTICIAS             PIC 9(01) COMP VALUE ZERO.
017300 01  WKS-TABLA-NOTICIAS.
017400     05  WKS-TITULO-NOTICIA OCCURS 5 TIMES PIC X(80).
017500******************************************************************
017600*                 DESGLOSE DE NOTA POR COMPONENTE                *
017700******************************************************************
017800 01  WKS-DESGLOSE-NOTA.
017900     05  WKS-NOTA-NOTICIAS         PIC S9(02) VALUE ZERO.
018000     05  WKS-NOTA-VOLUMEN          PIC 9(01)  VALUE ZERO.
018100     05  WKS-NOTA-GRAFICO          PIC 9(01)  VALUE ZERO.
018200     05  WKS-NOTA-VELA             PIC 9(01)  VALUE ZERO.
018300     05  WKS-NOTA-CONSOLIDACION    PIC 9(01)  VALUE ZERO.
018400     05  WKS-NOTA-OFERTA-DEMANDA   PIC 9(01)  VALUE ZERO.
018500*--> VISTA REDEFINIDA PARA VACIAR LAS SEIS NOTAS DE UN SOLO MOVE
018600 01  WKS-DESGLOSE-NOTA-R REDEFINES WKS-DESGLOSE-NOTA.
018700     05  FILLER                    PIC X(07).
018800 01  WKS-CONTADORES-VARIOS.
018900     05  WKS-CANDIDATOS-LEIDOS     PIC 9(07) COMP VALUE ZERO.
019000     05  WKS-SENALES-EMITIDAS      PIC 9(07) COMP VALUE ZERO.
019100     05  WKS-CONT-GRADO-S          PIC 9(05) COMP VALUE ZERO.
019200     05  WKS-CONT-GRADO-A          PIC 9(05) COMP VALUE ZERO.
019300     05  WKS-CONT-GRADO-B          PIC 9(05) COMP VALUE ZERO.
019400     05  WKS-CONT-MERCADO-KOSPI    PIC 9(05) COMP VALUE ZERO.
019500     05  WKS-CONT-MERCADO-KOSDAQ   PIC 9(05) COMP VALUE ZERO.
019600     05  WKS-RANGO-SENAL           PIC 9(05) COMP VALUE ZERO.
019700 77  WKS-I                         PIC 9(02) COMP VALUE ZERO.
019750 77  WKS-IX-BARRA2                 PIC 9(02) COMP VALUE ZERO.
019760 01  WKS-INDICES-BUSQUEDA.
019900     05  WKS-J                     PIC 9(02) COMP VALUE ZERO.
020000     05  WKS-K                     PIC 9(02) COMP VALUE ZERO.
020200     05  WKS-IDXKW                 PIC 9(02) COMP VALUE ZERO.
020300     05  WKS-POSTIT                PIC 9(03) COMP VALUE ZERO.
020400     05  WKS-INICIO-20             PIC 9(02) COMP VALUE ZERO.
020500     05  WKS-INICIO-CONSOL         PIC 9(02) COMP VALUE ZERO.
020600     05  WKS-FIN-CONSOL            PIC 9(02) COMP VALUE ZERO.
020700 01  WKS-CALCULOS-GRAFICO.
020800     05  WKS-UMBRAL-52S            PIC 9(07)V99 VALUE ZERO.
020900     05  WKS-MAXIMO-20-BARRAS      PIC 9(07)    VALUE ZERO.
021000     05  WKS-MAXIMO-CONSOL         PIC 9(07)    VALUE ZERO.
021100     05  WKS-MINIMO-CONSOL         PIC 9(07)    VALUE 9999999.
021200     05  WKS-PCT-RANGO-CONSOL      PIC S9(05)V99 VALUE ZERO.
021300     05  WKS-ACUM-CIERRE           PIC 9(11)    VALUE ZERO.
021400     05  WKS-MEDIA-5               PIC 9(07)V99 VALUE ZERO.
021500     05  WKS-MEDIA-20              PIC 9(07)V99 VALUE ZERO.
021600     05  WKS-MEDIA-60              PIC 9(07)V99 VALUE ZERO.
021700 01  WKS-CALCULOS-VELA.
021800     05  WKS-PCT-CUERPO            PIC S9(05)V99 VALUE ZERO.
021900     05  WKS-PCT-MECHA-SUP         PIC S9(05)V99 VALUE ZERO.
022000 01  WKS-CALCULOS-POSICION.
022100     05  WKS-CAPITAL               PIC 9(09)V99 VALUE 100000000.
022200     05  WKS-BASE-R                PIC 9(09)V99 VALUE ZERO.
022300     05  WKS-MULTIPLICADOR-R       PIC 9(01)V9  VALUE ZERO.
022400     05  WKS-RIESGO-POR-ACCION     PIC S9(07)V99 VALUE ZERO.
022450     05  WKS-RATIO-RIESGO-BENEFICIO PIC S9(03)V99 VALUE ZERO.
022500*--> VISTA REDEFINIDA PARA DESPLEGAR CAPITAL Y BASE-R EN ENTERO
022600 01  WKS-CALCULOS-POSICION-R REDEFINES WKS-CALCULOS-POSICION.
022700     05  WKS-CAPITAL-ENTERO        PIC 9(09).
022800     05  FILLER                    PIC 9(02).
022900     05  FILLER                    PIC X(04).
023000 01  WKS-SWITCHES.
023100     05  WKS-FIN-STOCKDAY          PIC X(01) VALUE "N".
023200         88  FIN-STOCKDAY                VALUE "Y".
023300     05  WKS-FIN-CHARTBAR          PIC X(01) VALUE "N".
023400         88  FIN-CHARTBAR                VALUE "Y".
023500     05  WKS-FIN-SUPPLYIN          PIC X(01) VALUE "N".
023600         88  FIN-SUPPLYIN                VALUE "Y".
023700     05  WKS-FIN-NEWSIN            PIC X(01) VALUE "N".
023800         88  FIN-NEWSIN                  VALUE "Y".
024100     05  WKS-ES-CANDIDATO-SW       PIC X(01) VALUE "Y".
024200         88  WKS-ES-CANDIDATO            VALUE "Y".
024400     05  WKS-HAY-NEGATIVA-SW       PIC X(01) VALUE "N".
024450 77  WKS-FIN-ORDEN                 PIC X(01) VALUE "N".
024460     88  FIN-ORDEN                       VALUE "Y".
024470 77  WKS-HAY-POSITIVA-SW           PIC X(01) VALUE "N".
024500 01  WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
024600******************************************************************
024700*                MAQUETACION REPORTE DE SALIDA                  *
024800******************************************************************
024900 REPORT SECTION.
025000 RD  SENAL-RPT
025100     CONTROLS ARE SRT-PRIORIDAD-GRADO
025200     PAGE LIMIT IS 60 LINES
025300     HEADING 1
025400     FIRST DETAIL 6
025500     LAST DETAIL 54
025600     FOOTING 58.
025700 01  TYPE IS PH.
025800     02  LINE 1.
025900         03  COLUMN   1        PIC X(36) VALUE
026000             "SECCION 2 - GENERADOR DE SENALES".
026100         03  COLUMN 101        PIC X(06) VALUE "PAGINA".
026200         03  COLUMN 108        PIC Z(04) SOURCE
026300                               PAGE-COUNTER IN SENAL-RPT.
026400     02  LINE 3.
026500         03  COLUMN   1  PIC X(04) VALUE "RANG".
026600         03  COLUMN   6  PIC X(06) VALUE "CODIGO".
026700         03  COLUMN  14  PIC X(20) VALUE "NOMBRE".
026800         03  COLUMN  36  PIC X(02) VALUE "NT".
026900         03  COLUMN  40  PIC X(04) VALUE "PUNT".
027000         03  COLUMN  46  PIC X(23) VALUE "NO VO GR VE CN OD".
027100         03  COLUMN  70  PIC X(09) VALUE "VARIAC %".
027200         03  COLUMN  81  PIC X(10) VALUE "ENTRADA".
027300         03  COLUMN  92  PIC X(10) VALUE "STOP".
027400         03  COLUMN 103  PIC X(10) VALUE "OBJETIVO".
027500         03  COLUMN 114  PIC X(09) VALUE "CANTIDAD".
027600     02  LINE 4.
027700         03  COLUMN   1 PIC X(122) VALUE ALL "-".
027800 01  SENAL-DETALLE TYPE IS DETAIL.
027900     02  LINE IS PLUS 1.
028000         03  COLUMN   1  PIC ZZZZ9  SOURCE WKS-RANGO-SENAL.
028100         03  COLUMN   6  PIC X(06) SOURCE SRT-CODIGO-ACCION IN
028200                                          SRT-DETALLE-SENAL.
028300         03  COLUMN  14  PIC X(20) SOURCE SRT-NOMBRE-ACCION IN
028400                                          SRT-DETALLE-SENAL.
028500         03  COLUMN  36  PIC X(01) SOURCE SRT-NOTA IN
028600                                          SRT-DETALLE-SENAL.
028700         03  COLUMN  40  PIC Z9    SOURCE SRT-NOTA-TOTAL IN
028800                                          SRT-DETALLE-SENAL.
028900         03  COLUMN  46  PIC 9     SOURCE SRT-NOTA-NOTICIAS IN
029000                                          SRT-DETALLE-SENAL.
029100         03  COLUMN  49  PIC 9     SOURCE SRT-NOTA-VOLUMEN IN
029200                                          SRT-DETALLE-SENAL.
029300         03  COLUMN  52  PIC 9     SOURCE SRT-NOTA-GRAFICO IN
029400                                          SRT-DETALLE-SENAL.
029500         03  COLUMN  55  PIC 9     SOURCE SRT-NOTA-VELA IN
029600                                          SRT-DETALLE-SENAL.
029700         03  COLUMN  58  PIC 9     SOURCE SRT-NOTA-CONSOLIDACION
029800                                          IN SRT-DETALLE-SENAL.
029900         03  COLUMN  61  PIC 9     SOURCE
030000                               SRT-NOTA-OFERTA-DEMANDA IN
030100                               SRT-DETALLE-SENAL.
030200         03  COLUMN  68  PIC -ZZ9.99  SOURCE SRT-VARIACION-PCT IN
030300                                          SRT-DETALLE-SENAL.
030400         03  COLUMN  80  PIC Z(06)9   SOURCE SRT-PRECIO-ENTRADA
030500                                          IN SRT-DETALLE-SENAL.
030600         03  COLUMN  91  PIC Z(06)9.99 SOURCE SRT-PRECIO-STOP IN
030700                                          SRT-DETALLE-SENAL.
030800         03  COLUMN 103  PIC Z(06)9.99 SOURCE
030900                               SRT-PRECIO-OBJETIVO IN
031000                               SRT-DETALLE-SENAL.
031100         03  COLUMN 114  PIC Z(06)9   SOURCE
031200                               SRT-CANTIDAD-ACCIONES IN
031300                               SRT-DETALLE-SENAL.
031400 01  TYPE IS CF SRT-PRIORIDAD-GRADO.
031500     02  LINE IS PLUS 1.
031600         03  COLUMN   1        PIC X(22) VALUE
031700             "SUBTOTAL NOTA ........".
031800         03  COLUMN  24        PIC ZZZ9 SUM 1.
031900     02  LINE IS PLUS 1.
032000         03  COLUMN   1 PIC X(40) VALUE ALL "-".
032100 01  TYPE IS RF.
032200     02  LINE IS PLUS 2.
032300         03  COLUMN   1        PIC X(40) VALUE
032400             "TOTALES DE LA CORRIDA - CBSG1B01".
032500     02  LINE IS PLUS 1.
032600         03  COLUMN   1        PIC X(26) VALUE
032700             "CANDIDATOS LEIDOS ...... :".
032800         03  COLUMN  28        PIC ZZZ,ZZ9 SOURCE
032900                                   WKS-CANDIDATOS-LEIDOS.
033000     02  LINE IS PLUS 1.
033100         03  COLUMN   1        PIC X(26) VALUE
033200             "SENALES EMITIDAS ....... :".
033300         03  COLUMN  28        PIC ZZZ,ZZ9 SOURCE
033400                                   WKS-SENALES-EMITIDAS.
033500     02  LINE IS PLUS 1.
033600         03  COLUMN   1        PIC X(30) VALUE
033700             "NOTA S / A / B ......... :".
033800         03  COLUMN  30        PIC ZZ9 SOURCE WKS-CONT-GRADO-S.
033900         03  COLUMN  34        PIC ZZ9 SOURCE WKS-CONT-GRADO-A.
034000         03  COLUMN  38        PIC ZZ9 SOURCE WKS-CONT-GRADO-B.
034100     02  LINE IS PLUS 1.
034200         03  COLUMN   1        PIC X(30) VALUE
034300             "KOSPI / KOSDAQ ......... :".
034400         03  COLUMN  30        PIC ZZ9 SOURCE
034500                                   WKS-CONT-MERCADO-KOSPI.
034600         03  COLUMN  34        PIC ZZ9 SOURCE
034700                                   WKS-CONT-MERCADO-KOSDAQ.
034800******************************************************************
034900 PROCEDURE DIVISION.
035000******************************************************************
035100*               S E C C I O N    P R I N C I P A L               *
035200******************************************************************
035300 000-PROCESO-PRINCIPAL SECTION.
035400     PERFORM 050-INICIALIZAR
035500     SORT WORK-SORT
035600        ASCENDING  KEY SRT-PRIORIDAD-GRADO OF WKS-REG-ORDEN
035700        DESCENDING KEY SRT-SCORE-TOTAL     OF WKS-REG-ORDEN
035800           INPUT  PROCEDURE IS 100-PROCESAR-CANDIDATOS
035900           OUTPUT PROCEDURE IS 700-EMITIR-REPORTE
036000     PERFORM 900-CERRAR-ARCHIVOS
036100     STOP RUN.
036200 000-PROCESO-PRINCIPAL-E. EXIT.
036300
036400 050-INICIALIZAR SECTION.
036500     MOVE "CBSG1B01" TO PROGRAMA
036600     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
036700     OPEN EXTEND RPTFILE
036800     IF FS-RPTFILE NOT = 0
036900        MOVE "OPEN"    TO ACCION
037000        MOVE "RPTFILE" TO ARCHIVO
037100        MOVE SPACES    TO LLAVE
037200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037300                              FS-RPTFILE, FSE-GENERICO
037400        DISPLAY ">>> ERROR AL ABRIR RPTFILE <<<" UPON CONSOLE
037500        MOVE 91 TO RETURN-CODE
037600        STOP RUN
037700     END-IF.
037800 050-INICIALIZAR-E. EXIT.
037900
038000******************************************************************
038100*   PROCEDIMIENTO DE ENTRADA DEL SORT: LEE STOCKDAY, FILTRA,     *
038200*   CARGA DATOS AUXILIARES, CALIFICA, GRADUA, DIMENSIONA Y       *
038300*   LIBERA (RELEASE) AL SORT CADA SENAL EMITIDA.                 *
038400******************************************************************
038500 100-PROCESAR-CANDIDATOS SECTION.
038600     PERFORM 110-ABRIR-ARCHIVOS-CANDIDATOS
038700     PERFORM 120-LEER-UN-CANDIDATO UNTIL FIN-STOCKDAY
038800     PERFORM 190-CERRAR-ARCHIVOS-CANDIDATOS.
038900 100-PROCESAR-CANDIDATOS-E. EXIT.
039000
039100 110-ABRIR-ARCHIVOS-CANDIDATOS SECTION.
039200     OPEN INPUT  STOCKDAY CHARTBAR SUPPLYIN NEWSIN
039300     OPEN OUTPUT SIGNLOUT
039400     IF FS-STOCKDAY NOT = 0 OR FS-CHARTBAR NOT = 0 OR
039500        FS-SUPPLYIN NOT = 0 OR FS-NEWSIN   NOT = 0
039600        MOVE "OPEN"     TO ACCION
039700        MOVE "STOCKDAY" TO ARCHIVO
039800        MOVE SPACES     TO LLAVE
039900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040000                              FS-STOCKDAY, FSE-GENERICO
040100        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE ENTRADA <<<"
040200                UPON CONSOLE
040300        MOVE 91 TO RETURN-CODE
040400        STOP RUN
040500     END-IF
040600     READ CHARTBAR AT END MOVE 1 TO WKS-FIN-CHARTBAR END-READ
040700     READ SUPPLYIN AT END MOVE 1 TO WKS-FIN-SUPPLYIN END-READ
040800     READ NEWSIN   AT END MOVE 1 TO WKS-FIN-NEWSIN   END-READ.
040900 110-ABRIR-ARCHIVOS-CANDIDATOS-E. EXIT.
041000
041100 120-LEER-UN-CANDIDATO SECTION.
041150*--> LECTURA CLASICA CON BIFURCACION AL FIN DE ARCHIVO (GO TO),
041160*--> EN LUGAR DE AT END/NOT AT END, PARA CONSERVAR LA FORMA DE
041170*--> LECTURA USADA EN LOS PROGRAMAS MAS VIEJOS DE LA MESA.
041200     READ STOCKDAY
041300        AT END GO TO 120-FIN-STOCKDAY
041400     END-READ
041500     ADD 1 TO WKS-CANDIDATOS-LEIDOS
041600     MOVE "Y" TO WKS-ES-CANDIDATO-SW
041700     PERFORM 130-FILTRAR-CANDIDATO
041800     IF WKS-ES-CANDIDATO
041900        PERFORM 200-CARGAR-DATOS-ACCION
042000        PERFORM 300-CALCULAR-NOTA
042100        PERFORM 400-ASIGNAR-CALIFICACION
042200        IF CBSG-NOTA NOT = "C"
042250           PERFORM 500-DIMENSIONAR-POSICION
042270              THRU 500-DIMENSIONAR-POSICION-E
042300           PERFORM 600-ESCRIBIR-SENAL
042400        END-IF
042500     END-IF
042600     GO TO 120-LEER-UN-CANDIDATO-E.
042700 120-FIN-STOCKDAY.
042800     MOVE 1 TO WKS-FIN-STOCKDAY.
042900 120-LEER-UN-CANDIDATO-E. EXIT.
043000
043100******************************************************************
043200*   FILTRO DE CANDIDATOS: VARIACION, VALOR NEGOCIADO, PRECIO     *
043300*   Y PALABRAS EXCLUIDAS DEL NOMBRE.                             *
043400******************************************************************
043500 130-FILTRAR-CANDIDATO SECTION.
043600     IF CBSD-VARIACION-PCT < 5.0 OR CBSD-VARIACION-PCT > 29.9
043700        MOVE "N" TO WKS-ES-CANDIDATO-SW
043800     END-IF
043900     IF WKS-ES-CANDIDATO AND CBSD-VALOR-NEGOCIADO < 50000000000
044000        MOVE "N" TO WKS-ES-CANDIDATO-SW
044100     END-IF
044200     IF WKS-ES-CANDIDATO AND
044300        (CBSD-PRECIO-CIERRE < 1000 OR CBSD-PRECIO-CIERRE > 500000)
044400        MOVE "N" TO WKS-ES-CANDIDATO-SW
044500     END-IF
044600     IF WKS-ES-CANDIDATO
044700        PERFORM 140-VERIFICAR-PALABRAS-EXCLUIDAS
044800     END-IF.
044900 130-FILTRAR-CANDIDATO-E. EXIT.
045000
045100 140-VERIFICAR-PALABRAS-EXCLUIDAS SECTION.
045200     MOVE SPACES TO WKS-TABLA-NOTICIAS
045300     MOVE 1 TO WKS-J
045400     PERFORM 141-COMPARAR-PALABRA
045500        UNTIL WKS-J > 7 OR NOT WKS-ES-CANDIDATO.
045600 140-VERIFICAR-PALABRAS-EXCLUIDAS-E. EXIT.
045700
045800*--> EL NOMBRE DE LA ACCION (20 POSICIONES) SE COMPARA CONTRA
045900*--> CADA PALABRA EXCLUIDA EN CADA POSICION POSIBLE DE INICIO.
046000 141-COMPARAR-PALABRA SECTION.
046100     MOVE 1 TO WKS-K
046200     PERFORM 142-COMPARAR-EN-POSICION
046300        UNTIL WKS-K > 11 OR NOT WKS-ES-CANDIDATO
046400     ADD 1 TO WKS-J.
046500 141-COMPARAR-PALABRA-E. EXIT.
046600
046700 142-COMPARAR-EN-POSICION SECTION.
046800     IF CBSD-NOMBRE-ACCION(WKS-K:10) = WKS-PALABRA-EXCLUIDA(WKS-J)
046900        MOVE "N" TO WKS-ES-CANDIDATO-SW
047000     END-IF
047100     ADD 1 TO WKS-K.
047200 142-COMPARAR-EN-POSICION-E. EXIT.
047300
047400******************************************************************
047500*   CARGA LAS BARRAS, LA OFERTA/DEMANDA Y LAS NOTICIAS DE LA     *
047600*   ACCION QUE SE ACABA DE LEER DE STOCKDAY (EMPAREJAMIENTO      *
047700*   SECUENCIAL POR CODIGO DE ACCION, LOS TRES ARCHIVOS VIENEN    *
047800*   ORDENADOS POR CODIGO).                                      *
047900******************************************************************
048000 200-CARGAR-DATOS-ACCION SECTION.
048100     PERFORM 210-CARGAR-BARRAS-ACCION
048200     PERFORM 220-CARGAR-OFERTA-ACCION
048300     PERFORM 230-CARGAR-NOTICIAS-ACCION.
048400 200-CARGAR-DATOS-ACCION-E. EXIT.
048500
048600 210-CARGAR-BARRAS-ACCION SECTION.
048700     MOVE 0 TO WKS-CANT-BARRAS
048800     PERFORM 211-AVANZAR-UNA-BARRA
048900        UNTIL FIN-CHARTBAR
049000           OR CBCB-CODIGO-ACCION NOT < CBSD-CODIGO-ACCION
049100     PERFORM 212-TOMAR-UNA-BARRA
049200        UNTIL FIN-CHARTBAR
049300           OR CBCB-CODIGO-ACCION NOT = CBSD-CODIGO-ACCION
049400           OR WKS-CANT-BARRAS = 60.
049500 210-CARGAR-BARRAS-ACCION-E. EXIT.
049600
049700 211-AVANZAR-UNA-BARRA SECTION.
049800     READ CHARTBAR AT END MOVE 1 TO WKS-FIN-CHARTBAR END-READ.
049900 211-AVANZAR-UNA-BARRA-E. EXIT.
050000
050100 212-TOMAR-UNA-BARRA SECTION.
050200     ADD 1 TO WKS-CANT-BARRAS
050300     MOVE CBCB-FECHA-BARRA    TO WKS-FECHA-BARRA(WKS-CANT-BARRAS)
050400     MOVE CBCB-APERTURA       TO WKS-APERTURA-BARRA(WKS-CANT-BARRAS)
050500     MOVE CBCB-MAXIMA         TO WKS-MAXIMA-BARRA(WKS-CANT-BARRAS)
050600     MOVE CBCB-MINIMA         TO WKS-MINIMA-BARRA(WKS-CANT-BARRAS)
050700     MOVE CBCB-CIERRE         TO WKS-CIERRE-BARRA(WKS-CANT-BARRAS)
050800     MOVE CBCB-VOLUMEN        TO WKS-VOLUMEN-BARRA(WKS-CANT-BARRAS)
050900     PERFORM 211-AVANZAR-UNA-BARRA.
051000 212-TOMAR-UNA-BARRA-E. EXIT.
051100
051200 220-CARGAR-OFERTA-ACCION SECTION.
051300     MOVE "N" TO WKS-HAY-OFERTA-SW
051400     MOVE 0   TO WKS-EXTR-NETO-5D WKS-INST-NETO-5D
051500     PERFORM 221-AVANZAR-UNA-OFERTA
051600        UNTIL FIN-SUPPLYIN
051700           OR CBSU-CODIGO-ACCION NOT < CBSD-CODIGO-ACCION
051800     IF NOT FIN-SUPPLYIN AND
051900        CBSU-CODIGO-ACCION = CBSD-CODIGO-ACCION
052000        MOVE "Y" TO WKS-HAY-OFERTA-SW
052100        MOVE CBSU-EXTRANJERO-NETO-5D TO WKS-EXTR-NETO-5D
052200        MOVE CBSU-INSTITUC-NETO-5D   TO WKS-INST-NETO-5D
052300        PERFORM 221-AVANZAR-UNA-OFERTA
052400     END-IF.
052500 220-CARGAR-OFERTA-ACCION-E. EXIT.
052600
052700 221-AVANZAR-UNA-OFERTA SECTION.
052800     READ SUPPLYIN AT END MOVE 1 TO WKS-FIN-SUPPLYIN END-READ.
052900 221-AVANZAR-UNA-OFERTA-E. EXIT.
053000
053100 230-CARGAR-NOTICIAS-ACCION SECTION.
053200     MOVE 0 TO WKS-CANT-NOTICIAS
053300     PERFORM 231-AVANZAR-UNA-NOTICIA
053400        UNTIL FIN-NEWSIN
053500           OR CBNW-CODIGO-ACCION NOT < CBSD-CODIGO-ACCION
053600     PERFORM 232-TOMAR-UNA-NOTICIA
053700        UNTIL FIN-NEWSIN
053800           OR CBNW-CODIGO-ACCION NOT = CBSD-CODIGO-ACCION
053900           OR WKS-CANT-NOTICIAS = 5.
054000 230-CARGAR-NOTICIAS-ACCION-E. EXIT.
054100
054200 231-AVANZAR-UNA-NOTICIA SECTION.
054300     READ NEWSIN AT END MOVE 1 TO WKS-FIN-NEWSIN END-READ.
054400 231-AVANZAR-UNA-NOTICIA-E. EXIT.
054500
054600 232-TOMAR-UNA-NOTICIA SECTION.
054700     ADD 1 TO WKS-CANT-NOTICIAS
054800     MOVE CBNW-TITULO-NOTICIA TO WKS-TITULO-NOTICIA(WKS-CANT-NOTICIAS)
054900     PERFORM 231-AVANZAR-UNA-NOTICIA.
055000 232-TOMAR-UNA-NOTICIA-E. EXIT.
055100
055200******************************************************************
055300*         CALCULO DE LOS SEIS COMPONENTES DE LA NOTA             *
055400******************************************************************
055500 300-CALCULAR-NOTA SECTION.
055600     PERFORM 310-CALIFICAR-NOTICIAS
055700     PERFORM 320-CALIFICAR-VOLUMEN
055800     PERFORM 330-CALIFICAR-GRAFICO
055900     PERFORM 340-CALIFICAR-VELA
056000     PERFORM 350-CALIFICAR-CONSOLIDACION
056100     PERFORM 360-CALIFICAR-OFERTA-DEMANDA
056200     COMPUTE CBSG-NOTA-TOTAL = WKS-NOTA-NOTICIAS + WKS-NOTA-VOLUMEN
056300                             + WKS-NOTA-GRAFICO  + WKS-NOTA-VELA
056400                             + WKS-NOTA-CONSOLIDACION
056500                             + WKS-NOTA-OFERTA-DEMANDA.
056600 300-CALCULAR-NOTA-E. EXIT.
056700
056800 310-CALIFICAR-NOTICIAS SECTION.
056900     MOVE 0 TO WKS-NOTA-NOTICIAS
057000     MOVE 0 TO WKS-J
057100     PERFORM 311-EVALUAR-UNA-NOTICIA UNTIL WKS-J >= WKS-CANT-NOTICIAS
057200     IF WKS-NOTA-NOTICIAS = 0 AND WKS-CANT-NOTICIAS > 0
057300        MOVE 1 TO WKS-NOTA-NOTICIAS
057400     END-IF
057500     IF WKS-NOTA-NOTICIAS > 3
057600        MOVE 3 TO WKS-NOTA-NOTICIAS
057700     END-IF
057800     IF WKS-NOTA-NOTICIAS < 0
057900        MOVE 0 TO WKS-NOTA-NOTICIAS
058000     END-IF.
058100 310-CALIFICAR-NOTICIAS-E. EXIT.
058200
058300 311-EVALUAR-UNA-NOTICIA SECTION.
058400     ADD 1 TO WKS-J
058500     PERFORM 312-BUSCAR-PALABRA-POSITIVA
058600     PERFORM 313-BUSCAR-PALABRA-NEGATIVA
058700     IF WKS-HAY-POSITIVA-SW = "Y"
058800        ADD 1 TO WKS-NOTA-NOTICIAS
058900     END-IF
059000     IF WKS-HAY-NEGATIVA-SW = "Y"
059100        SUBTRACT 1 FROM WKS-NOTA-NOTICIAS
059200     END-IF.
059300 311-EVALUAR-UNA-NOTICIA-E. EXIT.
059400
059500 312-BUSCAR-PALABRA-POSITIVA SECTION.
059600     MOVE "N" TO WKS-HAY-POSITIVA-SW
059700     MOVE 1 TO WKS-IDXKW
059800     PERFORM 314-PROBAR-UNA-POSITIVA
059900        UNTIL WKS-IDXKW > 10 OR WKS-HAY-POSITIVA-SW = "Y".
060000 312-BUSCAR-PALABRA-POSITIVA-E. EXIT.
060100
060200 313-BUSCAR-PALABRA-NEGATIVA SECTION.
060300     MOVE "N" TO WKS-HAY-NEGATIVA-SW
060400     MOVE 1 TO WKS-IDXKW
060500     PERFORM 315-PROBAR-UNA-NEGATIVA
060600        UNTIL WKS-IDXKW > 7 OR WKS-HAY-NEGATIVA-SW = "Y".
060700 313-BUSCAR-PALABRA-NEGATIVA-E. EXIT.
060800
060900 314-PROBAR-UNA-POSITIVA SECTION.
061000     MOVE 1 TO WKS-POSTIT
061100     PERFORM 316-PROBAR-POSICION-POSITIVA
061200        UNTIL WKS-POSTIT > (81 - CBKW-LONG-POSITIVA(WKS-IDXKW))
061300           OR WKS-HAY-POSITIVA-SW = "Y"
061400     ADD 1 TO WKS-IDXKW.
061500 314-PROBAR-UNA-POSITIVA-E. EXIT.
061600
061700 315-PROBAR-UNA-NEGATIVA SECTION.
061800     MOVE 1 TO WKS-POSTIT
061900     PERFORM 317-PROBAR-POSICION-NEGATIVA
062000        UNTIL WKS-POSTIT > (81 - CBKW-LONG-NEGATIVA(WKS-IDXKW))
062100           OR WKS-HAY-NEGATIVA-SW = "Y"
062200     ADD 1 TO WKS-IDXKW.
062300 315-PROBAR-UNA-NEGATIVA-E. EXIT.
062400
062500 316-PROBAR-POSICION-POSITIVA SECTION.
062600     IF WKS-TITULO-NOTICIA(WKS-J)
062700           (WKS-POSTIT:CBKW-LONG-POSITIVA(WKS-IDXKW)) =
062800        CBKW-POSITIVA(WKS-IDXKW)(1:CBKW-LONG-POSITIVA(WKS-IDXKW))
062900        MOVE "Y" TO WKS-HAY-POSITIVA-SW
063000     END-IF
063100     ADD 1 TO WKS-POSTIT.
063200 316-PROBAR-POSICION-POSITIVA-E. EXIT.
063300
063400 317-PROBAR-POSICION-NEGATIVA SECTION.
063500     IF WKS-TITULO-NOTICIA(WKS-J)
063600           (WKS-POSTIT:CBKW-LONG-NEGATIVA(WKS-IDXKW)) =
063700        CBKW-NEGATIVA(WKS-IDXKW)(1:CBKW-LONG-NEGATIVA(WKS-IDXKW))
063800        MOVE "Y" TO WKS-HAY-NEGATIVA-SW
063900     END-IF
064000     ADD 1 TO WKS-POSTIT.
064100 317-PROBAR-POSICION-NEGATIVA-E. EXIT.
064200
064300 320-CALIFICAR-VOLUMEN SECTION.
064400     EVALUATE TRUE
064500        WHEN CBSD-VALOR-NEGOCIADO >= 1000000000000
064600           MOVE 3 TO WKS-NOTA-VOLUMEN
064700        WHEN CBSD-VALOR-NEGOCIADO >= 500000000000
064800           MOVE 2 TO WKS-NOTA-VOLUMEN
064900        WHEN CBSD-VALOR-NEGOCIADO >= 100000000000
065000           MOVE 1 TO WKS-NOTA-VOLUMEN
065100        WHEN OTHER
065200           MOVE 0 TO WKS-NOTA-VOLUMEN
065300     END-EVALUATE.
065400 320-CALIFICAR-VOLUMEN-E. EXIT.
065500
065600 330-CALIFICAR-GRAFICO SECTION.
065700     MOVE 0 TO WKS-NOTA-GRAFICO
065800     IF WKS-CANT-BARRAS >= 20
065900        IF CBSD-MAXIMO-52-SEMANAS > 0
066000           COMPUTE WKS-UMBRAL-52S ROUNDED =
066100              CBSD-MAXIMO-52-SEMANAS * 0.95
066200           IF CBSD-PRECIO-CIERRE >= WKS-UMBRAL-52S
066300              ADD 1 TO WKS-NOTA-GRAFICO
066400           END-IF
066500        END-IF
066600        PERFORM 331-CALCULAR-MAXIMO-20-BARRAS
066700        IF CBSD-PRECIO-CIERRE > WKS-MAXIMO-20-BARRAS
066800           ADD 1 TO WKS-NOTA-GRAFICO
066900        END-IF
067000        IF WKS-CANT-BARRAS >= 60
067100           PERFORM 332-CALCULAR-MEDIA-5
067200           PERFORM 333-CALCULAR-MEDIA-20
067300           PERFORM 334-CALCULAR-MEDIA-60
067400           IF WKS-MEDIA-5 > WKS-MEDIA-20 AND
067500              WKS-MEDIA-20 > WKS-MEDIA-60
067600              ADD 1 TO WKS-NOTA-GRAFICO
067700           END-IF
067800        END-IF
067900        IF WKS-NOTA-GRAFICO > 2
068000           MOVE 2 TO WKS-NOTA-GRAFICO
068100        END-IF
068200     END-IF.
068300 330-CALIFICAR-GRAFICO-E. EXIT.
068400
068500 331-CALCULAR-MAXIMO-20-BARRAS SECTION.
068600     COMPUTE WKS-INICIO-20 = WKS-CANT-BARRAS - 19
068700     MOVE 0 TO WKS-MAXIMO-20-BARRAS
068800     MOVE WKS-INICIO-20 TO WKS-IX-BARRA2
068900     PERFORM 335-ACUMULAR-MAXIMO-20
069000        UNTIL WKS-IX-BARRA2 > WKS-CANT-BARRAS.
069100 331-CALCULAR-MAXIMO-20-BARRAS-E. EXIT.
069200
069300 335-ACUMULAR-MAXIMO-20 SECTION.
069400     IF WKS-MAXIMA-BARRA(WKS-IX-BARRA2) > WKS-MAXIMO-20-BARRAS
069500        MOVE WKS-MAXIMA-BARRA(WKS-IX-BARRA2) TO WKS-MAXIMO-20-BARRAS
069600     END-IF
069700     ADD 1 TO WKS-IX-BARRA2.
069800 335-ACUMULAR-MAXIMO-20-E. EXIT.
069900
070000 332-CALCULAR-MEDIA-5 SECTION.
070100     COMPUTE WKS-INICIO-20 = WKS-CANT-BARRAS - 4
070200     MOVE 0 TO WKS-ACUM-CIERRE
070300     MOVE WKS-INICIO-20 TO WKS-IX-BARRA2
070400     PERFORM 336-ACUMULAR-CIERRE
070500        UNTIL WKS-IX-BARRA2 > WKS-CANT-BARRAS
070600     COMPUTE WKS-MEDIA-5 ROUNDED = WKS-ACUM-CIERRE / 5.
070700 332-CALCULAR-MEDIA-5-E. EXIT.
070800
070900 333-CALCULAR-MEDIA-20 SECTION.
071000     COMPUTE WKS-INICIO-20 = WKS-CANT-BARRAS - 19
071100     MOVE 0 TO WKS-ACUM-CIERRE
071200     MOVE WKS-INICIO-20 TO WKS-IX-BARRA2
071300     PERFORM 336-ACUMULAR-CIERRE
071400        UNTIL WKS-IX-BARRA2 > WKS-CANT-BARRAS
071500     COMPUTE WKS-MEDIA-20 ROUNDED = WKS-ACUM-CIERRE / 20.
071600 333-CALCULAR-MEDIA-20-E. EXIT.
071700
071800 334-CALCULAR-MEDIA-60 SECTION.
071900     MOVE 0 TO WKS-ACUM-CIERRE
072000     MOVE 1 TO WKS-IX-BARRA2
072100     PERFORM 336-ACUMULAR-CIERRE
072200        UNTIL WKS-IX-BARRA2 > WKS-CANT-BARRAS
072300     COMPUTE WKS-MEDIA-60 ROUNDED = WKS-ACUM-CIERRE / 60.
072400 334-CALCULAR-MEDIA-60-E. EXIT.
072500
072600 336-ACUMULAR-CIERRE SECTION.
072700     ADD WKS-CIERRE-BARRA(WKS-IX-BARRA2) TO WKS-ACUM-CIERRE
072800     ADD 1 TO WKS-IX-BARRA2.
072900 336-ACUMULAR-CIERRE-E. EXIT.
073000
073100 340-CALIFICAR-VELA SECTION.
073200     MOVE 0 TO WKS-NOTA-VELA
073300     IF CBSD-PRECIO-APERTURA > 0 AND CBSD-PRECIO-CIERRE > 0
073400        IF CBSD-PRECIO-CIERRE > CBSD-PRECIO-APERTURA
073500           COMPUTE WKS-PCT-CUERPO ROUNDED =
073600              (CBSD-PRECIO-CIERRE - CBSD-PRECIO-APERTURA)
073700               / CBSD-PRECIO-APERTURA * 100
073800           COMPUTE WKS-PCT-MECHA-SUP ROUNDED =
073900              (CBSD-PRECIO-MAXIMO - CBSD-PRECIO-CIERRE)
074000               / CBSD-PRECIO-CIERRE * 100
074100           IF WKS-PCT-CUERPO >= 3 AND WKS-PCT-MECHA-SUP <= 1.5
074200              MOVE 1 TO WKS-NOTA-VELA
074300           END-IF
074400        END-IF
074500     END-IF.
074600 340-CALIFICAR-VELA-E. EXIT.
074700
074800 350-CALIFICAR-CONSOLIDACION SECTION.
074900     MOVE 0 TO WKS-NOTA-CONSOLIDACION
075000     IF WKS-CANT-BARRAS >= 20
075100        COMPUTE WKS-INICIO-CONSOL = WKS-CANT-BARRAS - 19
075200        COMPUTE WKS-FIN-CONSOL    = WKS-CANT-BARRAS - 1
075300        MOVE WKS-INICIO-CONSOL TO WKS-IX-BARRA2
075400        MOVE 0       TO WKS-MAXIMO-CONSOL
075500        MOVE 9999999 TO WKS-MINIMO-CONSOL
075600        PERFORM 351-ACUMULAR-RANGO-CONSOL
075700           UNTIL WKS-IX-BARRA2 > WKS-FIN-CONSOL
075800        IF WKS-MINIMO-CONSOL NOT = 0
075900           COMPUTE WKS-PCT-RANGO-CONSOL ROUNDED =
076000              (WKS-MAXIMO-CONSOL - WKS-MINIMO-CONSOL)
076100               / WKS-MINIMO-CONSOL * 100
076200           IF WKS-PCT-RANGO-CONSOL <= 15 AND
076300              CBSD-PRECIO-CIERRE > WKS-MAXIMO-CONSOL
076400              MOVE 1 TO WKS-NOTA-CONSOLIDACION
076500           END-IF
076600        END-IF
076700     END-IF.
076800 350-CALIFICAR-CONSOLIDACION-E. EXIT.
076900
077000 351-ACUMULAR-RANGO-CONSOL SECTION.
077100     IF WKS-MAXIMA-BARRA(WKS-IX-BARRA2) > WKS-MAXIMO-CONSOL
077200        MOVE WKS-MAXIMA-BARRA(WKS-IX-BARRA2) TO WKS-MAXIMO-CONSOL
077300     END-IF
077400     IF WKS-MINIMA-BARRA(WKS-IX-BARRA2) < WKS-MINIMO-CONSOL
077500        MOVE WKS-MINIMA-BARRA(WKS-IX-BARRA2) TO WKS-MINIMO-CONSOL
077600     END-IF
077700     ADD 1 TO WKS-IX-BARRA2.
077800 351-ACUMULAR-RANGO-CONSOL-E. EXIT.
077900
078000 360-CALIFICAR-OFERTA-DEMANDA SECTION.
078100     MOVE 0 TO WKS-NOTA-OFERTA-DEMANDA
078200     IF WKS-HAY-OFERTA
078300        IF WKS-EXTR-NETO-5D > 0
078400           ADD 1 TO WKS-NOTA-OFERTA-DEMANDA
078500        END-IF
078600        IF WKS-INST-NETO-5D > 0
078700           ADD 1 TO WKS-NOTA-OFERTA-DEMANDA
078800        END-IF
078900     END-IF.
079000 360-CALIFICAR-OFERTA-DEMANDA-E. EXIT.
079100
079200******************************************************************
079300*               ASIGNACION DE NOTA S / A / B / C                 *
079400******************************************************************
079500 400-ASIGNAR-CALIFICACION SECTION.
079600     IF CBSG-NOTA-TOTAL >= 10 AND
079700        CBSD-VALOR-NEGOCIADO >= 1000000000000
079800        MOVE "S" TO CBSG-NOTA
079900     ELSE
080000        IF CBSG-NOTA-TOTAL >= 8 AND
080100           CBSD-VALOR-NEGOCIADO >= 500000000000
080200           MOVE "A" TO CBSG-NOTA
080300        ELSE
080400           IF CBSG-NOTA-TOTAL >= 6 AND
080500              CBSD-VALOR-NEGOCIADO >= 100000000000
080600              MOVE "B" TO CBSG-NOTA
080700           ELSE
080800              MOVE "C" TO CBSG-NOTA
080900           END-IF
081000        END-IF
081100     END-IF.
081200 400-ASIGNAR-CALIFICACION-E. EXIT.
081300
081400******************************************************************
081500*         DIMENSIONAMIENTO DE POSICION (METODO VALOR-R)          *
081600******************************************************************
081700 500-DIMENSIONAR-POSICION SECTION.
081710*--> PARRAFO PARTIDO EN TRAMOS 510/520/530, EJECUTADOS COMO UN
081720*--> SOLO RANGO (PERFORM ... THRU) DESDE 120-LEER-UN-CANDIDATO.
081800     MOVE CBSD-PRECIO-CIERRE TO CBSG-PRECIO-ENTRADA.
081900 510-FIJAR-STOP-Y-OBJETIVO.
082000     COMPUTE CBSG-PRECIO-STOP     ROUNDED =
082100        CBSG-PRECIO-ENTRADA * 0.97
082200     COMPUTE CBSG-PRECIO-OBJETIVO ROUNDED =
082300        CBSG-PRECIO-ENTRADA * 1.05
082400     COMPUTE WKS-BASE-R = WKS-CAPITAL * 0.005
082500     EVALUATE CBSG-NOTA
082600        WHEN "S" MOVE 1.5 TO WKS-MULTIPLICADOR-R
082700        WHEN "A" MOVE 1.0 TO WKS-MULTIPLICADOR-R
082800        WHEN "B" MOVE 0.5 TO WKS-MULTIPLICADOR-R
082900        WHEN OTHER MOVE 0 TO WKS-MULTIPLICADOR-R
083000     END-EVALUATE
083100     COMPUTE CBSG-VALOR-R ROUNDED = WKS-BASE-R * WKS-MULTIPLICADOR-R.
083150 520-CALCULAR-RIESGO-BENEFICIO.
083160*--> VALOR-R DA EL RIESGO MAXIMO EN QUETZALES; ESTE TRAMO SACA
083170*--> ADEMAS LA RAZON RIESGO:BENEFICIO (OBJETIVO-ENTRADA SOBRE
083180*--> ENTRADA-STOP) QUE EL ANALISTA DE MESA PIDE VER EN PANTALLA.
083200     COMPUTE WKS-RIESGO-POR-ACCION =
083300        CBSG-PRECIO-ENTRADA - CBSG-PRECIO-STOP
083400     IF WKS-RIESGO-POR-ACCION > 0
083450        COMPUTE WKS-RATIO-RIESGO-BENEFICIO ROUNDED =
083460           (CBSG-PRECIO-OBJETIVO - CBSG-PRECIO-ENTRADA)
083470            / WKS-RIESGO-POR-ACCION
083500     ELSE
083550        MOVE 0 TO WKS-RATIO-RIESGO-BENEFICIO
083600     END-IF.
083650 530-CALCULAR-CANTIDAD-ACCIONES.
083700     IF WKS-RIESGO-POR-ACCION > 0
083800        COMPUTE CBSG-CANTIDAD-ACCIONES =
083900           CBSG-VALOR-R / WKS-RIESGO-POR-ACCION
084000        COMPUTE CBSG-VALOR-POSICION =
084100           CBSG-CANTIDAD-ACCIONES * CBSG-PRECIO-ENTRADA
084200        COMPUTE CBSG-PORCENTAJE-POSICION ROUNDED =
084300           CBSG-VALOR-POSICION / WKS-CAPITAL * 100
084400     ELSE
084450        MOVE 0 TO CBSG-CANTIDAD-ACCIONES
084460        MOVE 0 TO CBSG-VALOR-POSICION
084470        MOVE 0 TO CBSG-PORCENTAJE-POSICION
084480     END-IF
084490     MOVE CBSD-VARIACION-PCT   TO CBSG-VARIACION-PCT
084500     MOVE CBSD-VALOR-NEGOCIADO TO CBSG-VALOR-NEGOCIADO.
084600 500-DIMENSIONAR-POSICION-E. EXIT.
084800
084900******************************************************************
085000*   ESCRIBE LA SENAL EN SIGNLOUT, ACUMULA ESTADISTICAS Y         *
085100*   LIBERA (RELEASE) EL REGISTRO DE ORDEN PARA EL SORT.          *
085200******************************************************************
085300 600-ESCRIBIR-SENAL SECTION.
085400     MOVE CBSD-CODIGO-ACCION      TO CBSG-CODIGO-ACCION
085500     MOVE CBSD-NOMBRE-ACCION      TO CBSG-NOMBRE-ACCION
085600     MOVE CBSD-MERCADO            TO CBSG-MERCADO
085700     MOVE WKS-NOTA-NOTICIAS       TO CBSG-NOTA-NOTICIAS
085800     MOVE WKS-NOTA-VOLUMEN        TO CBSG-NOTA-VOLUMEN
085900     MOVE WKS-NOTA-GRAFICO        TO CBSG-NOTA-GRAFICO
086000     MOVE WKS-NOTA-VELA           TO CBSG-NOTA-VELA
086100     MOVE WKS-NOTA-CONSOLIDACION  TO CBSG-NOTA-CONSOLIDACION
086200     MOVE WKS-NOTA-OFERTA-DEMANDA TO CBSG-NOTA-OFERTA-DEMANDA
086300     WRITE REG-CBSGOU01
086400     ADD 1 TO WKS-SENALES-EMITIDAS
086500     PERFORM 610-ACUMULAR-ESTADISTICAS
086600     PERFORM 620-PREPARAR-REGISTRO-ORDEN
086700     RELEASE WKS-REG-ORDEN.
086800 600-ESCRIBIR-SENAL-E. EXIT.
086900
087000 610-ACUMULAR-ESTADISTICAS SECTION.
087100     EVALUATE CBSG-NOTA
087200        WHEN "S" ADD 1 TO WKS-CONT-GRADO-S
087300        WHEN "A" ADD 1 TO WKS-CONT-GRADO-A
087400        WHEN "B" ADD 1 TO WKS-CONT-GRADO-B
087500     END-EVALUATE
087600     IF CBSD-ES-KOSPI
087700        ADD 1 TO WKS-CONT-MERCADO-KOSPI
087800     ELSE
087900        ADD 1 TO WKS-CONT-MERCADO-KOSDAQ
088000     END-IF.
088100 610-ACUMULAR-ESTADISTICAS-E. EXIT.
088200
088300 620-PREPARAR-REGISTRO-ORDEN SECTION.
088400     EVALUATE CBSG-NOTA
088500        WHEN "S" MOVE 1 TO SRT-PRIORIDAD-GRADO
088600        WHEN "A" MOVE 2 TO SRT-PRIORIDAD-GRADO
088700        WHEN "B" MOVE 3 TO SRT-PRIORIDAD-GRADO
088800     END-EVALUATE
088900     MOVE CBSG-NOTA-TOTAL TO SRT-SCORE-TOTAL
089000     MOVE REG-CBSGOU01    TO SRT-DETALLE-SENAL.
089100 620-PREPARAR-REGISTRO-ORDEN-E. EXIT.
089200
089300 190-CERRAR-ARCHIVOS-CANDIDATOS SECTION.
089400     CLOSE STOCKDAY CHARTBAR SUPPLYIN NEWSIN SIGNLOUT.
089500 190-CERRAR-ARCHIVOS-CANDIDATOS-E. EXIT.
089600
089700******************************************************************
089800*   PROCEDIMIENTO DE SALIDA DEL SORT: RECIBE LOS REGISTROS YA    *
089900*   ORDENADOS POR NOTA Y PUNTAJE Y GENERA EL DETALLE CON         *
090000*   QUIEBRE DE CONTROL POR NOTA (MANEJADO POR REPORT WRITER).    *
090100******************************************************************
090200 700-EMITIR-REPORTE SECTION.
090300     INITIATE SENAL-RPT
090400     PERFORM 710-PROCESAR-SENAL-ORDENADA UNTIL FIN-ORDEN
090500     TERMINATE SENAL-RPT.
090600 700-EMITIR-REPORTE-E. EXIT.
090700
090800 710-PROCESAR-SENAL-ORDENADA SECTION.
090900     RETURN WORK-SORT
091000        AT END MOVE "Y" TO WKS-FIN-ORDEN
091100     END-RETURN
091200     IF NOT FIN-ORDEN
091300        ADD 1 TO WKS-RANGO-SENAL
091400        GENERATE SENAL-DETALLE
091500     END-IF.
091600 710-PROCESAR-SENAL-ORDENADA-E. EXIT.
091700
091800 900-CERRAR-ARCHIVOS SECTION.
091900     CLOSE RPTFILE.
092000 900-CERRAR-ARCHIVOS-E. EXIT.
092100******************************************************************
