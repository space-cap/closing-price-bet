000100******************************************************************
000200*    COPY       : CBSPIN01                                       *
000300*    DESCRIPCION : RESUMEN DE FLUJO DE INVERSIONISTA EXTRANJERO  *
000400*                : E INSTITUCIONAL, UNO POR ACCION               *
000500*    ARCHIVO     : SUPPLYIN - ORDENADO POR CODIGO DE ACCION      *
000600*    LONGITUD    : 50                                             *
000700*------------------------------------------------------------------
000800*    FECHA       PROGR.  DESCRIPCION                              *
000900*    06/05/2009  EEDR    CREACION (TKT 241180)                    *
001000*    03/11/2014  EEDR    AGREGADO CONTEO DE DIAS CONSECUTIVOS     *
001100*                : PARA EL CALIFICADOR DE DINERO INTELIGENTE      *
001200******************************************************************
001300 01  REG-CBSPIN01.
001400     05  CBSU-CODIGO-ACCION            PIC X(06).
001500     05  CBSU-EXTRANJERO-NETO-5D       PIC S9(10).
001600     05  CBSU-EXTRANJERO-NETO-20D      PIC S9(10).
001700     05  CBSU-EXTRANJERO-CONSECUT      PIC 9(03).
001800     05  CBSU-INSTITUC-NETO-5D         PIC S9(10).
001900     05  CBSU-INSTITUC-NETO-20D        PIC S9(10).
002000     05  CBSU-INSTITUC-CONSECUT        PIC 9(03).
002100     05  FILLER                        PIC X(06).
002200******************************************************************
