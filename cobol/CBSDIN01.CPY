000100******************************************************************
000200*    COPY       : CBSDIN01                                       *
000300*    DESCRIPCION : REGISTRO DE ACCION CANDIDATA DEL DIA (FEED    *
000400*                : DIARIO MERCADO COREA, KOSPI/KOSDAQ)           *
000500*    ARCHIVO     : STOCKDAY                                      *
000600*    LONGITUD    : 100                                           *
000700*------------------------------------------------------------------
000800*    FECHA       PROGR.  DESCRIPCION                              *
000900*    19/03/1991  JCAL    CREACION ORIGINAL (MORA TC, VER HIST.)   *
001000*    11/09/1998  PEDR    ENSANCHE DE CAMPOS Y2K (VER CBGT1B01)    *
001100*    06/05/2009  EEDR    REUSO PARA MESA BURSATIL COREA (TKT      *
001200*                : 241180) - CAMBIO TOTAL DE CAMPOS DE NEGOCIO    *
001300*    14/02/2011  EEDR    AGREGADO HIGH-52W PARA FILTRO DE RUPTURA *
001400*    02/10/2017  MRR     AGREGADO INDICADOR DE EXCLUSION (TKT     *
001500*                : 318820)                                       *
001600******************************************************************
001700 01  REG-CBSDIN01.
001800     05  CBSD-LLAVE.
001900         10  CBSD-CODIGO-ACCION        PIC X(06).
002000     05  CBSD-NOMBRE-ACCION            PIC X(20).
002100     05  CBSD-MERCADO                  PIC X(06).
002200         88  CBSD-ES-KOSPI                   VALUE "KOSPI ".
002300         88  CBSD-ES-KOSDAQ                  VALUE "KOSDAQ".
002400     05  CBSD-PRECIOS.
002500         10  CBSD-PRECIO-CIERRE        PIC 9(07).
002600         10  CBSD-PRECIO-APERTURA      PIC 9(07).
002700         10  CBSD-PRECIO-MAXIMO        PIC 9(07).
002800         10  CBSD-PRECIO-MINIMO        PIC 9(07).
002900     05  CBSD-VARIACION-PCT            PIC S9(03)V99.
003000     05  CBSD-VOLUMEN-ACCIONES         PIC 9(10).
003100     05  CBSD-VALOR-NEGOCIADO          PIC 9(14).
003200     05  CBSD-MAXIMO-52-SEMANAS        PIC 9(07).
003300*--> INDICADOR DE EXCLUSION ARMADO POR EL CARGADOR (SPAC/ETF/ETN/
003400*--> REIT/PREFERENTE/INVERSO/APALANCADO) - NO VIENE DEL FEED,
003500*--> SE DEJA EN ALTO PARA USO FUTURO DE UN CARGADOR MAS FINO.
003600     05  CBSD-EXCLUIDO-CARGA           PIC X(01)  VALUE "N".
003700         88  CBSD-ACCION-EXCLUIDA            VALUE "S".
003800     05  FILLER                        PIC X(09).
003900******************************************************************
