000100******************************************************************
000200*    COPY       : CBKEYW01                                       *
000300*    DESCRIPCION : TABLA FIJA DE PALABRAS CLAVE PARA EL          *
000400*                : CALIFICADOR DE NOTICIAS (METODO DE PALABRA    *
000500*                : CLAVE, SIN LLAMADA A MOTOR EXTERNO)            *
000600*    USADO POR   : CBSG1B01                                       *
000700*------------------------------------------------------------------
000800*    FECHA       PROGR.  DESCRIPCION                              *
000900*    09/06/2009  EEDR    CREACION (TKT 241180)                    *
001000*    14/02/2011  EEDR    TABLA AMPLIADA DE 8 A 12 PALABRAS POR    *
001100*                : SIGNO, SEGUN PAUTA DE LA MESA                  *
001200******************************************************************
001300 01  CBKW-TABLA-POSITIVAS.
001400     05  FILLER                        PIC X(24) VALUE
001500         "GIRO A UTILIDAD         ".
001600     05  FILLER                        PIC X(24) VALUE
001700         "UTILIDAD RECORD         ".
001800     05  FILLER                        PIC X(24) VALUE
001900         "GANA CONTRATO           ".
002000     05  FILLER                        PIC X(24) VALUE
002100         "CONTRATO DE SUMINISTRO  ".
002200     05  FILLER                        PIC X(24) VALUE
002300         "APROBACION FDA          ".
002400     05  FILLER                        PIC X(24) VALUE
002500         "PATENTE                 ".
002600     05  FILLER                        PIC X(24) VALUE
002700         "FUSION                  ".
002800     05  FILLER                        PIC X(24) VALUE
002900         "ADQUISICION             ".
003000     05  FILLER                        PIC X(24) VALUE
003100         "APOYO DEL GOBIERNO      ".
003200     05  FILLER                        PIC X(24) VALUE
003300         "COMPRA EXTRANJERA       ".
003400 01  CBKW-TABLA-POSITIVAS-R REDEFINES CBKW-TABLA-POSITIVAS.
003500     05  CBKW-POSITIVA                 PIC X(24) OCCURS 10 TIMES.
003600******************************************************************
003700 01  CBKW-TABLA-NEGATIVAS.
003800     05  FILLER                        PIC X(24) VALUE
003900         "MALVERSACION            ".
004000     05  FILLER                        PIC X(24) VALUE
004100         "EXCLUSION DE LISTADO    ".
004200     05  FILLER                        PIC X(24) VALUE
004300         "DETERIORO PATRIMONIAL   ".
004400     05  FILLER                        PIC X(24) VALUE
004500         "QUIEBRA                 ".
004600     05  FILLER                        PIC X(24) VALUE
004700         "PROCESO PENAL           ".
004800     05  FILLER                        PIC X(24) VALUE
004900         "DETERIORO DE UTILIDAD   ".
005000     05  FILLER                        PIC X(24) VALUE
005100         "VENTA MASIVA            ".
005200 01  CBKW-TABLA-NEGATIVAS-R REDEFINES CBKW-TABLA-NEGATIVAS.
005300     05  CBKW-NEGATIVA                 PIC X(24) OCCURS 7 TIMES.
005400******************************************************************
005410*    LONGITUD REAL DE CADA FRASE (SIN ESPACIOS DE RELLENO).       *
005420*    EL TITULAR DE LA NOTICIA TRAE LA FRASE RODEADA DE OTRO       *
005430*    TEXTO, NO AISLADA, POR ESO NO BASTA CON COMPARAR 24 BYTES.   *
005440******************************************************************
005450 01  CBKW-TABLA-LONG-POSITIVAS.
005460     05  FILLER                    PIC 9(02) VALUE 15.
005470     05  FILLER                    PIC 9(02) VALUE 15.
005480     05  FILLER                    PIC 9(02) VALUE 13.
005490     05  FILLER                    PIC 9(02) VALUE 22.
005500     05  FILLER                    PIC 9(02) VALUE 14.
005510     05  FILLER                    PIC 9(02) VALUE 07.
005520     05  FILLER                    PIC 9(02) VALUE 06.
005530     05  FILLER                    PIC 9(02) VALUE 11.
005540     05  FILLER                    PIC 9(02) VALUE 18.
005550     05  FILLER                    PIC 9(02) VALUE 17.
005560 01  CBKW-TABLA-LONG-POSIT-R REDEFINES CBKW-TABLA-LONG-POSITIVAS.
005570     05  CBKW-LONG-POSITIVA        PIC 9(02) OCCURS 10 TIMES.
005580 01  CBKW-TABLA-LONG-NEGATIVAS.
005590     05  FILLER                    PIC 9(02) VALUE 12.
005600     05  FILLER                    PIC 9(02) VALUE 20.
005610     05  FILLER                    PIC 9(02) VALUE 21.
005620     05  FILLER                    PIC 9(02) VALUE 07.
005630     05  FILLER                    PIC 9(02) VALUE 13.
005640     05  FILLER                    PIC 9(02) VALUE 21.
005650     05  FILLER                    PIC 9(02) VALUE 12.
005660 01  CBKW-TABLA-LONG-NEGAT-R REDEFINES CBKW-TABLA-LONG-NEGATIVAS.
005670     05  CBKW-LONG-NEGATIVA        PIC 9(02) OCCURS 7 TIMES.
005680******************************************************************
