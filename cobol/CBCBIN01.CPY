000100******************************************************************
000200*    COPY       : CBCBIN01                                       *
000300*    DESCRIPCION : BARRA DIARIA OHLCV (60 BARRAS POR ACCION)     *
000400*    ARCHIVO     : CHARTBAR - ORDENADO POR CODIGO Y FECHA ASC    *
000500*    LONGITUD    : 60                                             *
000600*------------------------------------------------------------------
000700*    FECHA       PROGR.  DESCRIPCION                              *
000800*    06/05/2009  EEDR    CREACION (TKT 241180)                    *
000900*    19/08/2012  EEDR    AGREGADO DESGLOSE DE FECHA (REDEFINES)   *
001000******************************************************************
001100 01  REG-CBCBIN01.
001200     05  CBCB-LLAVE.
001300         10  CBCB-CODIGO-ACCION        PIC X(06).
001400         10  CBCB-FECHA-BARRA          PIC X(08).
001500     05  CBCB-FECHA-BARRA-R REDEFINES CBCB-FECHA-BARRA.
001600         10  CBCB-ANIO-BARRA           PIC 9(04).
001700         10  CBCB-MES-BARRA            PIC 9(02).
001800         10  CBCB-DIA-BARRA            PIC 9(02).
001900     05  CBCB-APERTURA                 PIC 9(07).
002000     05  CBCB-MAXIMA                   PIC 9(07).
002100     05  CBCB-MINIMA                   PIC 9(07).
002200     05  CBCB-CIERRE                   PIC 9(07).
002300     05  CBCB-VOLUMEN                  PIC 9(10).
002400     05  FILLER                        PIC X(06).
002500******************************************************************
